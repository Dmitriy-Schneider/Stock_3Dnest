000010******************************************************************
000020* PROGRAMA:     SEAP0900
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 17/05/1992
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     SUBROTINA COMUM DE EXTRACAO DE NUMEROS DO TEXTO DE
000100*               TAMANHO DO ITEM (WF-SIZE-TEXT / FS-SIZE), SEPARADOS
000110*               POR "X", "x" OU "×", COM VIRGULA DECIMAL. DEVOLVE ATE 3
000120*               VALORES NUMERICOS 9(05)V99 PARA O PROGRAMA CHAMADOR
000130*               MONTAR AS DIMENSOES CONFORME A FORMA DO ITEM.
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------
000170* DATA       AUTOR   CHAMADO    DESCRICAO
000180* ---------- ------- ---------- -----------------------------------
000190* 17/05/1992 ARF     CH-00109   VERSAO INICIAL - EXTRACAO DE ATE 3
000200*                               NUMEROS SEPARADOS POR "X", SOMENTE
000210*                               PARTE INTEIRA (SEM VIRGULA).
000220* 11/08/1993 ARF     CH-00111   INCLUIDO TRATAMENTO DE VIRGULA
000230*                               DECIMAL (TAMANHOS DO TIPO "20,5 X
000240*                               30"), SAIDA PASSOU A SER 9(05)V99.
000250* 22/04/1994 ARF     CH-00112   SUBROTINA PASSOU A SER CHAMADA
000260*                               TAMBEM PELA CARGA DE ESTOQUE EM
000270*                               LISTAGEM PLANA (SEAP0200).
000280* 04/12/1998 ARF     CH-00148   AJUSTE ANO 2000 - NENHUM CAMPO DE
000290*                               DATA NESTA SUBROTINA; REVISADA SO
000300*                               POR PRECAUCAO NA VIRADA DO SISTEMA.
000310* 19/02/1999 JPS     CH-00153   TESTES DE EXTRACAO COM DATA DO
000320*                               SISTEMA VIRADA PARA O ANO 2000.
000330* 30/09/2002 MFS     CH-00165   CORRIGIDO CASO DE TEXTO COM MAIS DE
000340*                               3 NUMEROS (TAMANHO MAL DIGITADO);
000350*                               A SUBROTINA PASSOU A DESCARTAR O
000360*                               QUE EXCEDE O 3O NUMERO, EM VEZ DE
000370*                               ESTOURAR A TABELA DE SAIDA.
000380* 08/07/2004 MFS     CH-00171   ACEITA MINUSCULO "x" ALEM DO "X"
000390*                               MAIUSCULO COMO SEPARADOR.
000400* 21/01/2005 MFS     CH-00179   ACEITA TAMBEM O SINAL DE MULTIPLI-
000410*                               CACAO "×" COMO SEPARADOR, JA
000420*                               QUE A LISTAGEM PLANA DE ESTOQUE
000430*                               (SEAP0200) VEM TRAZENDO O TEXTO DE
000440*                               TAMANHO NESSE FORMATO.
000450******************************************************************
000460 IDENTIFICATION DIVISION.
000470*-----------------------------------------------------------------
000480 PROGRAM-ID.    SEAP0900.
000490 AUTHOR.        ANDRE RAFFUL.
000500 INSTALLATION.  SIDERURGICA SANTA HELENA.
000510 DATE-WRITTEN.  17/05/1992.
000520 DATE-COMPILED.
000530 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000540*-----------------------------------------------------------------
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590*-----------------------------------------------------------------
000600 DATA DIVISION.
000610 WORKING-STORAGE SECTION.
000620*-----------------------------------------------------------------
000630* TOKENS BRUTOS EXTRAIDOS DO TEXTO DE ENTRADA, ANTES DA CONVERSAO
000640* DA VIRGULA DECIMAL (REGRA WP-5).
000650*-----------------------------------------------------------------
000660 01  WS-TOKENS-BRUTOS.
000670     05  WS-TOK-1                    PIC X(08).
000680     05  WS-TOK-2                    PIC X(08).
000690     05  WS-TOK-3                    PIC X(08).
000700     05  FILLER                      PIC X(06).
000710*
000720 01  WS-TOKENS-BRUTOS-R REDEFINES WS-TOKENS-BRUTOS.
000730     05  WS-TOK-TAB  OCCURS 3 TIMES  PIC X(08).
000740     05  FILLER                      PIC X(06).
000750*
000760 77  WS-QTD-NUM-BRUTO                PIC 9(01)   COMP.
000770*-----------------------------------------------------------------
000780* AREA DE CONVERSAO DE UM TOKEN: PARTE INTEIRA (ZEROS A ESQUERDA)
000790* E PARTE FRACIONARIA (ZEROS A DIREITA), RELIDAS COMO UM SO CAMPO
000800* 9(05)V99 PELA REDEFINICAO ABAIXO - MESMO PADRAO DA REDEFINICAO
000810* DE DIMENSOES DO COPYBOOK ESTQITEM.
000820*-----------------------------------------------------------------
000830 01  WS-AREA-CONVERSAO-ENTRADA.
000840     05  WS-CONV-TEXTO-ATUAL         PIC X(08).
000850     05  WS-CONV-INTEIRO-BRUTO       PIC X(05).
000860     05  WS-CONV-FRACAO-BRUTO        PIC X(02).
000870     05  FILLER                      PIC X(05).
000880*
000890 01  WS-AREA-CONVERSAO-SAIDA.
000900     05  WS-CONV-INTEIRO             PIC X(05)  JUSTIFIED RIGHT.
000910     05  WS-CONV-FRACAO              PIC X(02).
000920     05  FILLER                      PIC X(03).
000930*
000940 01  WS-AREA-CONVERSAO-SAIDA-R REDEFINES WS-AREA-CONVERSAO-SAIDA.
000950     05  WS-CONV-NUMERICO            PIC 9(05)V99.
000960     05  FILLER                      PIC X(03).
000970*-----------------------------------------------------------------
000980 77  WS-MENSAGEM                     PIC X(30)   VALUE SPACES.
000990*-----------------------------------------------------------------
001000 LINKAGE SECTION.
001010*-----------------------------------------------------------------
001020 01  LKS-AREA-TOK.
001030     05  LKS-TEXTO                   PIC X(20).
001040     05  LKS-QTD-NUM                 PIC 9(01).
001050     05  LKS-NUM-1                   PIC 9(05)V99.
001060     05  LKS-NUM-2                   PIC 9(05)V99.
001070     05  LKS-NUM-3                   PIC 9(05)V99.
001080*
001090 01  LKS-AREA-TOK-R REDEFINES LKS-AREA-TOK.
001100     05  FILLER                      PIC X(21).
001110     05  LKS-NUM-TAB  OCCURS 3 TIMES PIC 9(05)V99.
001120*-----------------------------------------------------------------
001130 PROCEDURE DIVISION USING LKS-AREA-TOK.
001140*-----------------------------------------------------------------
001150 MAIN-PROCEDURE.
001160
001170     PERFORM P100-INICIALIZA        THRU P100-FIM.
001180     PERFORM P200-QUEBRA-TOKENS     THRU P200-FIM.
001190     PERFORM P300-CONVERTE-TOKENS   THRU P300-FIM.
001200
001210     GOBACK.
001220
001230 P100-INICIALIZA.
001240
001250     MOVE ZERO                   TO  LKS-QTD-NUM
001260                                     LKS-NUM-1
001270                                     LKS-NUM-2
001280                                     LKS-NUM-3
001290                                     WS-QTD-NUM-BRUTO.
001300     MOVE SPACES                 TO  WS-TOK-1 WS-TOK-2 WS-TOK-3.
001310
001320 P100-FIM.
001330*
001340 P200-QUEBRA-TOKENS.
001350*
001360*    REGRA WP-5: OS NUMEROS DO TEXTO DE TAMANHO SAO SEPARADOS POR
001370*    "X", "x" OU "×" (CH-00179). TEXTO EM BRANCO NAO TEM
001380*    NUMERO NENHUM; TEXTO COM MAIS DE 3 NUMEROS TEM O EXCEDENTE
001390*    DESCARTADO (CH-00165).
001400*
001410     IF LKS-TEXTO = SPACES
001420         MOVE ZERO                   TO  WS-QTD-NUM-BRUTO
001430     ELSE
001440         UNSTRING LKS-TEXTO DELIMITED BY "X" OR "x" OR "×"
001450             INTO WS-TOK-1 WS-TOK-2 WS-TOK-3
001460             TALLYING IN WS-QTD-NUM-BRUTO
001470         END-UNSTRING
001480         IF WS-QTD-NUM-BRUTO > 3
001490             MOVE 3                  TO  WS-QTD-NUM-BRUTO
001500         END-IF
001510     END-IF.
001520*
001530     MOVE WS-QTD-NUM-BRUTO           TO  LKS-QTD-NUM.
001540*
001550 P200-FIM.
001560*
001570 P300-CONVERTE-TOKENS.
001580*
001590*    CONVERTE CADA TOKEN BRUTO ACHADO EM P200 PARA 9(05)V99,
001600*    TRATANDO A VIRGULA DECIMAL (CONTINUACAO DA REGRA WP-5).
001610*
001620     IF WS-QTD-NUM-BRUTO NOT LESS 1
001630         MOVE WS-TOK-TAB(1)          TO  WS-CONV-TEXTO-ATUAL
001640         PERFORM P310-CONVERTE-UM    THRU P310-FIM
001650         MOVE WS-CONV-NUMERICO       TO  LKS-NUM-1
001660     END-IF.
001670*
001680     IF WS-QTD-NUM-BRUTO NOT LESS 2
001690         MOVE WS-TOK-TAB(2)          TO  WS-CONV-TEXTO-ATUAL
001700         PERFORM P310-CONVERTE-UM    THRU P310-FIM
001710         MOVE WS-CONV-NUMERICO       TO  LKS-NUM-2
001720     END-IF.
001730*
001740     IF WS-QTD-NUM-BRUTO NOT LESS 3
001750         MOVE WS-TOK-TAB(3)          TO  WS-CONV-TEXTO-ATUAL
001760         PERFORM P310-CONVERTE-UM    THRU P310-FIM
001770         MOVE WS-CONV-NUMERICO       TO  LKS-NUM-3
001780     END-IF.
001790*
001800 P300-FIM.
001810*
001820 P310-CONVERTE-UM.
001830*
001840*    QUEBRA O TOKEN PELA VIRGULA EM PARTE INTEIRA E FRACIONARIA.
001850*    A PARTE INTEIRA E JUSTIFICADA A DIREITA E PREENCHIDA COM
001860*    ZEROS A ESQUERDA; A FRACIONARIA E PREENCHIDA COM ZEROS A
001870*    DIREITA (TOKEN SEM VIRGULA FICA COM FRACAO ZERO).
001880*
001890     MOVE SPACES                 TO  WS-CONV-INTEIRO-BRUTO
001900                                     WS-CONV-FRACAO-BRUTO.
001910*
001920     UNSTRING WS-CONV-TEXTO-ATUAL DELIMITED BY ","
001930         INTO WS-CONV-INTEIRO-BRUTO WS-CONV-FRACAO-BRUTO
001940     END-UNSTRING.
001950*
001960     MOVE WS-CONV-INTEIRO-BRUTO      TO  WS-CONV-INTEIRO.
001970     INSPECT WS-CONV-INTEIRO REPLACING LEADING SPACE BY "0".
001980*
001990     MOVE WS-CONV-FRACAO-BRUTO       TO  WS-CONV-FRACAO.
002000     INSPECT WS-CONV-FRACAO REPLACING TRAILING SPACE BY "0".
002010*
002020 P310-FIM.
002030 END PROGRAM SEAP0900.

000010******************************************************************
000020* PROGRAMA:     SEAP0200
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 03/05/1990
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     LER A LISTAGEM PLANA DE ESTOQUE (UM ITEM POR
000100*               LINHA, LEGADO DO LEVANTAMENTO FISICO) E GRAVAR
000110*               OS ITENS VALIDADOS NO ARQUIVO DE TRANSITO PARA A
000120*               CARGA DO MESTRE (PROGRAMA SEAP0300).
000130******************************************************************
000140* HISTORICO DE ALTERACOES
000150*-----------------------------------------------------------------
000160* DATA       AUTOR   CHAMADO    DESCRICAO
000170* ---------- ------- ---------- -----------------------------------
000180* 03/05/1990 ARF     CH-00091   VERSAO INICIAL - LISTAGEM PLANA
000190*                               COM BLOCO E TIRA (POLOSA/KRUG).
000200* 14/08/1992 ARF     CH-00099   INCLUIDAS AS FORMAS PLITA/LIST,
000210*                               KVADRAT E SHESTIGR (REGRAS SE-2,
000220*                               SE-5, SE-6).
000230* 11/05/1995 MFS     CH-00107   TABELA DE MOTIVOS DE REJEICAO
000240*                               PASSOU A SER IMPRESSA NO RESUMO.
000250* 27/11/1998 ARF     CH-00145   AJUSTE ANO 2000 - NENHUM IMPACTO
000260*                               NESTE PROGRAMA (NAO MANIPULA DATA)
000270*                               - REVISAO DE ROTINA.
000280* 22/02/1999 JPS     CH-00150   TESTES DE REGRESSAO POS-VIRADA DO
000290*                               MILENIO.
000300* 09/09/2003 ARF     CH-00170   PASSOU A REGISTRAR MINIMO E MAXIMO
000310*                               DE CADA DIMENSAO DOS ITENS ACEITOS
000320*                               NO RESUMO DE EXTRACAO.
000330* 16/04/2004 MFS     CH-00174   IMPRESSAO DO MINIMO/MAXIMO PASSOU A
000340*                               SER TABULADA POR EIXO (WS-MIN-MAX-
000350*                               TAB-R), NO LUGAR DOS 3 BLOCOS
000360*                               REPETIDOS INTRODUZIDOS NA CH-00170.
000370* 21/01/2005 MFS     CH-00180   P330-VALIDA-DIMENSOES PASSAVA O
000380*                               WS-DESC INTEIRO (GRAU + FORMA +
000390*                               TEXTO) PARA O SEAP0900 NAS FORMAS
000400*                               PLITA/LIST (FALLBACK), POLOSA,
000410*                               KRUG/PRUTOK, KVADRAT E SHESTIGR,
000420*                               CORROMPENDO A DIMENSAO EXTRAIDA.
000430*                               PASSOU A ISOLAR O TOKEN SEGUINTE A
000440*                               PALAVRA DA FORMA (WS-TOKEN-DESC-
000450*                               TAB(WS-IND-REJ + 1)), NO MESMO
000460*                               MOLDE JA USADO PELO SEAP0100.
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490*-----------------------------------------------------------------
000500 PROGRAM-ID.    SEAP0200.
000510 AUTHOR.        ANDRE RAFFUL.
000520 INSTALLATION.  SIDERURGICA SANTA HELENA.
000530 DATE-WRITTEN.  03/05/1990.
000540 DATE-COMPILED.
000550 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000560*-----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610*
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT FLAT-STOCK ASSIGN TO
000650         "FLAT-STOCK"
000660          ORGANIZATION   IS LINE SEQUENTIAL
000670          ACCESS         IS SEQUENTIAL
000680          FILE STATUS    IS WS-FS-LISTAGEM.
000690*
000700     SELECT STOCK-EXTRACT ASSIGN TO
000710         "STOCK-EXTRACT"
000720          ORGANIZATION   IS SEQUENTIAL
000730          ACCESS         IS SEQUENTIAL
000740          FILE STATUS    IS WS-FS-TRANSITO.
000750*
000760     SELECT RUN-REPORT ASSIGN TO
000770         "RUN-REPORT"
000780          ORGANIZATION   IS LINE SEQUENTIAL
000790          ACCESS         IS SEQUENTIAL
000800          FILE STATUS    IS WS-FS-REPORT.
000810*
000820 DATA DIVISION.
000830 FILE SECTION.
000840*-----------------------------------------------------------------
000850* REGISTRO DA LISTAGEM PLANA - UM ITEM DE ESTOQUE POR LINHA.
000860*-----------------------------------------------------------------
000870 FD  FLAT-STOCK.
000880 01  FS-REGISTRO.
000890     05  FS-DESC                     PIC X(40).
000900     05  FS-SIZE                     PIC X(20).
000910     05  FS-ALT                      PIC X(12).
000920     05  FS-QTY                      PIC 9(05).
000930     05  FILLER                      PIC X(03).
000940*-----------------------------------------------------------------
000950 FD  STOCK-EXTRACT.
000960 01  FD-ESTQ-ITEM-EXTRACT.
000970     COPY "EstqItem.cpy"
000980         REPLACING ESTQ-ITEM-MESTRE BY FD-ESTQ-ITEM-EXTRACT.
000990*
001000 FD  RUN-REPORT.
001010 01  FD-REG-REPORT                   PIC X(132).
001020*-----------------------------------------------------------------
001030 WORKING-STORAGE SECTION.
001040*-----------------------------------------------------------------
001050 01  WS-REGISTRO-LISTAGEM.
001060     05  WS-DESC                     PIC X(40).
001070     05  WS-SIZE                     PIC X(20).
001080     05  WS-ALT                      PIC X(12).
001090     05  WS-QTY                      PIC 9(05).
001100*
001110* REDEFINE DO TEXTO DE DESCRICAO PARA TESTAR A PRIMEIRA PALAVRA
001120* (GRADE) EM SEPARADO DO RESTANTE (FORMA E DIMENSAO EMBUTIDA).
001130 01  WS-DESC-R REDEFINES WS-DESC.
001140     05  WS-DESC-PRIMEIRA-PALAVRA    PIC X(15).
001150     05  FILLER                      PIC X(25).
001160*-----------------------------------------------------------------
001170* TABELA DE PALAVRAS DA DESCRICAO (ATE 5 TOKENS).
001180*-----------------------------------------------------------------
001190 01  WS-TOKENS-DESC.
001200     05  WS-QTD-TOKENS-DESC          PIC 9(02)   COMP.
001210     05  WS-TOKEN-DESC-TAB OCCURS 5 TIMES
001220                                     PIC X(15).
001230 77  WS-PONTEIRO-DESC                PIC 9(03)   COMP.
001240 77  WS-IND-TOKEN-DESC               PIC 9(02)   COMP.
001250*-----------------------------------------------------------------
001260* ITEM VALIDADO, ANTES DE GRAVAR NO ARQUIVO DE TRANSITO.
001270*-----------------------------------------------------------------
001280 01  WS-ITEM-VALIDADO.
001290     05  WS-VAL-GRADE                PIC X(15).
001300     05  WS-VAL-FORMA                PIC X(06).
001310     05  WS-VAL-X                    PIC 9(05)V99.
001320     05  WS-VAL-Y                    PIC 9(05)V99.
001330     05  WS-VAL-Z                    PIC 9(05)V99.
001340     05  WS-VAL-QTDE                 PIC 9(05)   COMP.
001350*
001360 01  WS-ITEM-VALIDADO-R REDEFINES WS-ITEM-VALIDADO.
001370     05  FILLER                      PIC X(21).
001380     05  WS-VAL-DIM-TAB OCCURS 3 TIMES
001390                                     PIC 9(05)V99.
001400     05  FILLER                      PIC 9(05) COMP.
001410*-----------------------------------------------------------------
001420* LINKAGE DO SUBPROGRAMA DE TOKENIZACAO NUMERICA (SEAP0900).
001430*-----------------------------------------------------------------
001440 01  WS-LKS-AREA-TOK.
001450     05  WS-LKS-TEXTO                PIC X(20).
001460     05  WS-LKS-QTD-NUM              PIC 9(01).
001470     05  WS-LKS-NUM-1                PIC 9(05)V99.
001480     05  WS-LKS-NUM-2                PIC 9(05)V99.
001490     05  WS-LKS-NUM-3                PIC 9(05)V99.
001500*-----------------------------------------------------------------
001510* CONTADOR DE MOTIVO DE REJEICAO (REGRA SE-1..SE-7), UMA LINHA
001520* DA TABELA POR MOTIVO CODIFICADO.
001530*-----------------------------------------------------------------
001540 01  WS-TABELA-REJEICAO.
001550     05  WS-REJ-ENTRADA OCCURS 7 TIMES.
001560         10  WS-REJ-MOTIVO           PIC X(18).
001570         10  WS-REJ-QTDE             PIC 9(05)   COMP.
001580 77  WS-IND-REJ                      PIC 9(02)   COMP.
001590 77  WS-IND-DIM                      PIC 9(01)   COMP.
001600 77  WS-SUB-MIN                      PIC 9(01)   COMP.
001610 77  WS-SUB-MAX                      PIC 9(01)   COMP.
001620*
001630* NOME DO EIXO (X/Y/Z) NA ORDEM DOS PARES MIN/MAX DA TABELA
001640* WS-MIN-MAX-TAB (CH-00174).
001650*
001660 01  WS-TABELA-EIXOS.
001670     05  FILLER  PIC X(01) VALUE "X".
001680     05  FILLER  PIC X(01) VALUE "Y".
001690     05  FILLER  PIC X(01) VALUE "Z".
001700 01  WS-TABELA-EIXOS-R REDEFINES WS-TABELA-EIXOS.
001710     05  WS-TABELA-EIXOS-TAB OCCURS 3 TIMES PIC X(01).
001720*
001730 01  WS-MIN-MAX-DIMENSOES.
001740     05  WS-MIN-X                    PIC 9(05)V99 VALUE 99999.99.
001750     05  WS-MAX-X                    PIC 9(05)V99 VALUE ZERO.
001760     05  WS-MIN-Y                    PIC 9(05)V99 VALUE 99999.99.
001770     05  WS-MAX-Y                    PIC 9(05)V99 VALUE ZERO.
001780     05  WS-MIN-Z                    PIC 9(05)V99 VALUE 99999.99.
001790     05  WS-MAX-Z                    PIC 9(05)V99 VALUE ZERO.
001800*
001810* REDEFINE EM TABELA DOS MINIMOS/MAXIMOS, USADA NA IMPRESSAO DO
001820* RESUMO POR EIXO (X/Y/Z) DO RELATORIO DE EXTRACAO (CH-00174).
001830*
001840 01  WS-MIN-MAX-TAB-R REDEFINES WS-MIN-MAX-DIMENSOES.
001850     05  WS-MIN-MAX-TAB OCCURS 6 TIMES PIC 9(05)V99.
001860*-----------------------------------------------------------------
001870 01  WS-CONTADORES.
001880     05  WS-TOTAL-LIDOS              PIC 9(07)   COMP.
001890     05  WS-TOTAL-EXTRAIDOS          PIC 9(07)   COMP.
001900     05  WS-TOTAL-REJEITADOS         PIC 9(07)   COMP.
001910     05  WS-SEQ-ITEM                 PIC 9(06)   COMP.
001920*-----------------------------------------------------------------
001930 77  WS-FS-LISTAGEM                  PIC X(02).
001940     88  WS-FS-LISTAGEM-OK           VALUE "00".
001950*
001960 77  WS-FS-TRANSITO                  PIC X(02).
001970     88  WS-FS-TRANSITO-OK           VALUE "00".
001980*
001990 77  WS-FS-REPORT                    PIC X(02).
002000     88  WS-FS-REPORT-OK             VALUE "00".
002010*
002020 77  WS-FIM-DE-ARQUIVO               PIC X(01) VALUE "N".
002030     88  FLAG-EOF                    VALUE "S".
002040*
002050 77  WS-REJEITAR-LINHA               PIC X(01).
002060     88  LINHA-REJEITADA             VALUE "S".
002070*
002080 77  WS-MOTIVO-REJEICAO              PIC X(18) VALUE SPACES.
002090 77  WS-MENSAGEM                     PIC X(50) VALUE SPACES.
002100*-----------------------------------------------------------------
002110* LINHAS DO RELATORIO DE RESUMO DE EXTRACAO (SECAO 2 DO
002120* RUN-REPORT, LAYOUT DE 132 COLUNAS).
002130*-----------------------------------------------------------------
002140 01  WS-REPORT-EXTRACAO.
002150     03  WS-LST-CAB-LINHA.
002160         05  FILLER  PIC X(132) VALUE ALL "=".
002170*
002180     03  WS-LST-CAB-1.
002190         05  FILLER  PIC X(02) VALUE SPACES.
002200         05  FILLER  PIC X(70) VALUE
002210              "SEAP0200 - RESUMO DA EXTRACAO DA LISTAGEM PLANA DE ESTOQUE".
002220         05  FILLER  PIC X(60) VALUE SPACES.
002230*
002240     03  WS-LST-DET-LIDOS.
002250         05  FILLER  PIC X(02) VALUE SPACES.
002260         05  FILLER  PIC X(30) VALUE "LINHAS LIDAS DA LISTAGEM...: ".
002270         05  WS-LST-QT-LIDOS         PIC ZZZ.ZZ9.
002280         05  FILLER  PIC X(98) VALUE SPACES.
002290*
002300     03  WS-LST-DET-EXTRAIDOS.
002310         05  FILLER  PIC X(02) VALUE SPACES.
002320         05  FILLER  PIC X(30) VALUE "ITENS EXTRAIDOS E VALIDADOS.: ".
002330         05  WS-LST-QT-EXTRAIDOS     PIC ZZZ.ZZ9.
002340         05  FILLER  PIC X(98) VALUE SPACES.
002350*
002360     03  WS-LST-DET-REJEITADOS.
002370         05  FILLER  PIC X(02) VALUE SPACES.
002380         05  FILLER  PIC X(30) VALUE "ITENS REJEITADOS...........: ".
002390         05  WS-LST-QT-REJEITADOS    PIC ZZZ.ZZ9.
002400         05  FILLER  PIC X(98) VALUE SPACES.
002410*
002420     03  WS-LST-CAB-REJ.
002430         05  FILLER  PIC X(02) VALUE SPACES.
002440         05  FILLER  PIC X(40) VALUE
002450              "TABELA DE MOTIVOS DE REJEICAO".
002460         05  FILLER  PIC X(90) VALUE SPACES.
002470*
002480     03  WS-LST-DET-REJ.
002490         05  FILLER  PIC X(02) VALUE SPACES.
002500         05  WS-LST-REJ-MOTIVO       PIC X(18) VALUE SPACES.
002510         05  FILLER  PIC X(02) VALUE SPACES.
002520         05  WS-LST-REJ-QTDE         PIC ZZZ.ZZ9.
002530         05  FILLER  PIC X(102) VALUE SPACES.
002540*
002550     03  WS-LST-CAB-DIM.
002560         05  FILLER  PIC X(02) VALUE SPACES.
002570         05  FILLER  PIC X(40) VALUE
002580              "FAIXA DE DIMENSOES DOS ITENS ACEITOS (MM)".
002590         05  FILLER  PIC X(90) VALUE SPACES.
002600*
002610     03  WS-LST-DET-DIM.
002620         05  FILLER  PIC X(02) VALUE SPACES.
002630         05  WS-LST-DIM-EIXO         PIC X(04) VALUE SPACES.
002640         05  FILLER  PIC X(04) VALUE " MIN:".
002650         05  WS-LST-DIM-MIN          PIC ZZZZ9.99.
002660         05  FILLER  PIC X(06) VALUE "  MAX:".
002670         05  WS-LST-DIM-MAX          PIC ZZZZ9.99.
002680         05  FILLER  PIC X(99) VALUE SPACES.
002690*
002700 LINKAGE SECTION.
002710*-----------------------------------------------------------------
002720 01  LK-COM-AREA.
002730     03  LK-MENSAGEM                 PIC X(20).
002740     03  FILLER                        PIC X(05).
002750*-----------------------------------------------------------------
002760 PROCEDURE DIVISION USING LK-COM-AREA.
002770*-----------------------------------------------------------------
002780 MAIN-PROCEDURE.
002790
002800     PERFORM P100-INICIALIZA THRU P100-FIM.
002810
002820     PERFORM P300-PROCESSA THRU P300-FIM UNTIL FLAG-EOF.
002830
002840     PERFORM P500-GERA-RELATORIO THRU P500-FIM.
002850
002860     PERFORM P900-FIM.
002870
002880 P100-INICIALIZA.
002890
002900     SET WS-FS-LISTAGEM-OK       TO  TRUE.
002910     SET WS-FS-TRANSITO-OK       TO  TRUE.
002920     SET WS-FS-REPORT-OK         TO  TRUE.
002930     MOVE ZERO                   TO  WS-TOTAL-LIDOS
002940                                     WS-TOTAL-EXTRAIDOS
002950                                     WS-TOTAL-REJEITADOS
002960                                     WS-SEQ-ITEM.
002970*
002980     MOVE "BLOCK-NO-DIMS"         TO  WS-REJ-MOTIVO(1).
002990     MOVE "ROD-NO-DIAMETER"       TO  WS-REJ-MOTIVO(2).
003000     MOVE "STRIP-NO-DIMS"         TO  WS-REJ-MOTIVO(3).
003010     MOVE "SHEET-NO-DIMS"         TO  WS-REJ-MOTIVO(4).
003020     MOVE "UNKNOWN-TYPE"          TO  WS-REJ-MOTIVO(5).
003030     MOVE "INVALID-DIMENSIONS"    TO  WS-REJ-MOTIVO(6).
003040     MOVE "EMPTY-DESC"            TO  WS-REJ-MOTIVO(7).
003050     MOVE ZERO                    TO  WS-REJ-QTDE(1) WS-REJ-QTDE(2)
003060                                      WS-REJ-QTDE(3) WS-REJ-QTDE(4)
003070                                      WS-REJ-QTDE(5) WS-REJ-QTDE(6)
003080                                      WS-REJ-QTDE(7).
003090*
003100     OPEN INPUT  FLAT-STOCK.
003110     OPEN OUTPUT STOCK-EXTRACT.
003120     OPEN OUTPUT RUN-REPORT.
003130*
003140 P100-FIM.
003150*
003160 P300-PROCESSA.
003170
003180     READ FLAT-STOCK INTO WS-REGISTRO-LISTAGEM
003190         AT END
003200             SET FLAG-EOF         TO  TRUE
003210         NOT AT END
003220             ADD 1                TO  WS-TOTAL-LIDOS
003230             MOVE "N"             TO  WS-REJEITAR-LINHA
003240             MOVE SPACES          TO  WS-MOTIVO-REJEICAO
003250
003260             IF WS-DESC = SPACES
003270                 MOVE "S"             TO  WS-REJEITAR-LINHA
003280                 MOVE "EMPTY-DESC"    TO  WS-MOTIVO-REJEICAO
003290             ELSE
003300                 PERFORM P310-EXTRAI-PALAVRAS THRU P310-FIM
003310                 PERFORM P320-CLASSIFICA-FORMA THRU P320-FIM
003320                 PERFORM P330-VALIDA-DIMENSOES THRU P330-FIM
003330             END-IF
003340
003350             IF LINHA-REJEITADA
003360                 PERFORM P340-CONTA-REJEICAO THRU P340-FIM
003370             ELSE
003380                 PERFORM P350-GRAVA-ITEM     THRU P350-FIM
003390             END-IF
003400     END-READ.
003410*
003420 P300-FIM.
003430*
003440 P310-EXTRAI-PALAVRAS.
003450*
003460*    QUEBRA A DESCRICAO EM PALAVRAS (ATE 5). A PRIMEIRA PALAVRA
003470*    E SEMPRE A GRADE DO ACO.
003480*
003490     MOVE ZERO                   TO  WS-QTD-TOKENS-DESC.
003500     MOVE SPACES                 TO  WS-TOKEN-DESC-TAB(1)
003510                                     WS-TOKEN-DESC-TAB(2)
003520                                     WS-TOKEN-DESC-TAB(3)
003530                                     WS-TOKEN-DESC-TAB(4)
003540                                     WS-TOKEN-DESC-TAB(5).
003550     MOVE 1                       TO  WS-PONTEIRO-DESC.
003560*
003570     PERFORM P310A-PARTE-TOKEN THRU P310A-FIM
003580         UNTIL WS-PONTEIRO-DESC > 40 OR WS-QTD-TOKENS-DESC = 5.
003590*
003600     MOVE WS-TOKEN-DESC-TAB(1)    TO  WS-VAL-GRADE.
003610*
003620 P310-FIM.
003630*
003640 P310A-PARTE-TOKEN.
003650*
003660     UNSTRING WS-DESC DELIMITED BY ALL SPACE
003670         INTO WS-TOKEN-DESC-TAB(WS-QTD-TOKENS-DESC + 1)
003680         WITH POINTER WS-PONTEIRO-DESC
003690     END-UNSTRING.
003700     IF WS-TOKEN-DESC-TAB(WS-QTD-TOKENS-DESC + 1) NOT = SPACES
003710         ADD 1                    TO  WS-QTD-TOKENS-DESC
003720     END-IF.
003730*
003740 P310A-FIM.
003750*
003760 P320-CLASSIFICA-FORMA.
003770*
003780*    IDENTIFICA A FORMA PELA PALAVRA-CHAVE NA DESCRICAO (REGRAS
003790*    SE-1 A SE-6). A FORMA FICA EM WS-VAL-FORMA JA NO CODIGO DE
003800*    GRAVACAO NO MESTRE (EX.: POLOSA E GRAVADA COMO SHEET).
003810*
003820     MOVE SPACES                  TO  WS-VAL-FORMA.
003830*
003840     PERFORM P320A-TESTA-PALAVRA THRU P320A-FIM
003850             VARYING WS-IND-TOKEN-DESC FROM 2 BY 1
003860             UNTIL WS-IND-TOKEN-DESC > WS-QTD-TOKENS-DESC
003870                   OR WS-VAL-FORMA NOT = SPACES.
003880*
003890     MOVE WS-IND-TOKEN-DESC       TO  WS-IND-REJ.
003900     SUBTRACT 1 FROM WS-IND-REJ.
003910*
003920     IF WS-VAL-FORMA = SPACES
003930         MOVE "S"                 TO  WS-REJEITAR-LINHA
003940         MOVE "UNKNOWN-TYPE"      TO  WS-MOTIVO-REJEICAO
003950     END-IF.
003960*
003970 P320-FIM.
003980*
003990 P320A-TESTA-PALAVRA.
004000*
004010     EVALUATE WS-TOKEN-DESC-TAB(WS-IND-TOKEN-DESC)
004020         WHEN "BLOK"
004030             MOVE "BLOCK "     TO  WS-VAL-FORMA
004040         WHEN "PLITA"
004050             MOVE "SHEET "     TO  WS-VAL-FORMA
004060         WHEN "LIST"
004070             MOVE "SHEET "     TO  WS-VAL-FORMA
004080         WHEN "POLOSA"
004090             MOVE "SHEET "     TO  WS-VAL-FORMA
004100         WHEN "KRUG"
004110             MOVE "CIRCLE"     TO  WS-VAL-FORMA
004120         WHEN "PRUTOK"
004130             MOVE "CIRCLE"     TO  WS-VAL-FORMA
004140         WHEN "KVADRAT"
004150             MOVE "BLOCK "     TO  WS-VAL-FORMA
004160         WHEN "SHESTIGR"
004170             MOVE "CIRCLE"     TO  WS-VAL-FORMA
004180         WHEN OTHER
004190             CONTINUE
004200     END-EVALUATE.
004210*
004220 P320A-FIM.
004230*
004240 P330-VALIDA-DIMENSOES.
004250*
004260*    DERIVA X/Y/Z CONFORME A FORMA E VALIDA (REGRAS SE-1 A SE-8).
004270*    O TOKEN COM A DIMENSAO EMBUTIDA EM WS-DESC E O QUE VEM
004280*    LOGO APOS A PALAVRA DA FORMA (WS-TOKEN-DESC-TAB(WS-IND-REJ
004290*    + 1)) - NUNCA WS-DESC INTEIRO - CONFORME CH-00180.
004300*
004310     MOVE ZERO                    TO  WS-VAL-X WS-VAL-Y WS-VAL-Z.
004320*
004330     EVALUATE TRUE
004340         WHEN WS-DESC-PRIMEIRA-PALAVRA = SPACES
004350             CONTINUE
004360*
004370         WHEN WS-VAL-FORMA = "BLOCK " AND
004380              WS-TOKEN-DESC-TAB(WS-IND-REJ) = "BLOK"
004390             MOVE WS-SIZE          TO  WS-LKS-TEXTO
004400             CALL "SEAP0900" USING WS-LKS-AREA-TOK
004410             IF WS-LKS-QTD-NUM = 3
004420                 MOVE WS-LKS-NUM-1 TO  WS-VAL-X
004430                 MOVE WS-LKS-NUM-2 TO  WS-VAL-Y
004440                 MOVE WS-LKS-NUM-3 TO  WS-VAL-Z
004450             ELSE
004460                 MOVE "S"             TO  WS-REJEITAR-LINHA
004470                 MOVE "BLOCK-NO-DIMS" TO  WS-MOTIVO-REJEICAO
004480             END-IF
004490*
004500         WHEN WS-VAL-FORMA = "SHEET " AND
004510              (WS-TOKEN-DESC-TAB(WS-IND-REJ) = "PLITA" OR
004520               WS-TOKEN-DESC-TAB(WS-IND-REJ) = "LIST")
004530             MOVE WS-SIZE          TO  WS-LKS-TEXTO
004540             CALL "SEAP0900" USING WS-LKS-AREA-TOK
004550             IF WS-LKS-QTD-NUM = 2
004560                 MOVE WS-LKS-NUM-1 TO  WS-VAL-X
004570                 MOVE WS-LKS-NUM-2 TO  WS-VAL-Y
004580                 MOVE 1000.00      TO  WS-VAL-Z
004590             ELSE
004600                 IF WS-IND-REJ < WS-QTD-TOKENS-DESC
004610                     MOVE WS-TOKEN-DESC-TAB(WS-IND-REJ + 1)
004620                         TO WS-LKS-TEXTO
004630                 ELSE
004640                     MOVE SPACES           TO  WS-LKS-TEXTO
004650                 END-IF
004660                 CALL "SEAP0900" USING WS-LKS-AREA-TOK
004670                 IF WS-LKS-QTD-NUM NOT = 2
004680                     MOVE "S"              TO  WS-REJEITAR-LINHA
004690                     MOVE "SHEET-NO-DIMS"  TO  WS-MOTIVO-REJEICAO
004700                 ELSE
004710                     MOVE WS-LKS-NUM-1     TO  WS-VAL-X
004720                     MOVE WS-LKS-NUM-2     TO  WS-VAL-Y
004730                     MOVE WS-SIZE          TO  WS-LKS-TEXTO
004740                     CALL "SEAP0900" USING WS-LKS-AREA-TOK
004750                     IF WS-LKS-QTD-NUM NOT = ZERO
004760                         MOVE WS-LKS-NUM-1 TO  WS-VAL-Z
004770                     ELSE
004780                         MOVE 1000.00      TO  WS-VAL-Z
004790                     END-IF
004800                 END-IF
004810             END-IF
004820*
004830         WHEN WS-VAL-FORMA = "SHEET " AND
004840              WS-TOKEN-DESC-TAB(WS-IND-REJ) = "POLOSA"
004850             IF WS-IND-REJ < WS-QTD-TOKENS-DESC
004860                 MOVE WS-TOKEN-DESC-TAB(WS-IND-REJ + 1)
004870                     TO WS-LKS-TEXTO
004880             ELSE
004890                 MOVE SPACES           TO  WS-LKS-TEXTO
004900             END-IF
004910             CALL "SEAP0900" USING WS-LKS-AREA-TOK
004920             IF WS-LKS-QTD-NUM NOT = 2
004930                 MOVE "S"              TO  WS-REJEITAR-LINHA
004940                 MOVE "STRIP-NO-DIMS"  TO  WS-MOTIVO-REJEICAO
004950             ELSE
004960                 MOVE WS-LKS-NUM-1     TO  WS-VAL-X
004970                 MOVE WS-LKS-NUM-2     TO  WS-VAL-Y
004980                 MOVE WS-SIZE          TO  WS-LKS-TEXTO
004990                 CALL "SEAP0900" USING WS-LKS-AREA-TOK
005000                 IF WS-LKS-QTD-NUM NOT = ZERO
005010                     MOVE WS-LKS-NUM-1 TO  WS-VAL-Z
005020                 ELSE
005030                     MOVE 2000.00      TO  WS-VAL-Z
005040                 END-IF
005050             END-IF
005060*
005070         WHEN WS-VAL-FORMA = "CIRCLE" AND
005080              (WS-TOKEN-DESC-TAB(WS-IND-REJ) = "KRUG" OR
005090               WS-TOKEN-DESC-TAB(WS-IND-REJ) = "PRUTOK")
005100             IF WS-IND-REJ < WS-QTD-TOKENS-DESC
005110                 MOVE WS-TOKEN-DESC-TAB(WS-IND-REJ + 1)
005120                     TO WS-LKS-TEXTO
005130             ELSE
005140                 MOVE SPACES           TO  WS-LKS-TEXTO
005150             END-IF
005160             CALL "SEAP0900" USING WS-LKS-AREA-TOK
005170             IF WS-LKS-QTD-NUM = ZERO
005180                 MOVE "S"                 TO  WS-REJEITAR-LINHA
005190                 MOVE "ROD-NO-DIAMETER"   TO  WS-MOTIVO-REJEICAO
005200             ELSE
005210                 MOVE WS-LKS-NUM-1     TO  WS-VAL-X
005220                 MOVE WS-LKS-NUM-1     TO  WS-VAL-Y
005230                 MOVE WS-SIZE          TO  WS-LKS-TEXTO
005240                 CALL "SEAP0900" USING WS-LKS-AREA-TOK
005250                 IF WS-LKS-QTD-NUM NOT = ZERO
005260                     MOVE WS-LKS-NUM-1 TO  WS-VAL-Z
005270                 ELSE
005280                     MOVE 3000.00      TO  WS-VAL-Z
005290                 END-IF
005300             END-IF
005310*
005320         WHEN WS-VAL-FORMA = "BLOCK " AND
005330              WS-TOKEN-DESC-TAB(WS-IND-REJ) = "KVADRAT"
005340             IF WS-IND-REJ < WS-QTD-TOKENS-DESC
005350                 MOVE WS-TOKEN-DESC-TAB(WS-IND-REJ + 1)
005360                     TO WS-LKS-TEXTO
005370             ELSE
005380                 MOVE SPACES           TO  WS-LKS-TEXTO
005390             END-IF
005400             CALL "SEAP0900" USING WS-LKS-AREA-TOK
005410             IF WS-LKS-QTD-NUM = ZERO
005420                 MOVE "S"                 TO  WS-REJEITAR-LINHA
005430                 MOVE "BLOCK-NO-DIMS"     TO  WS-MOTIVO-REJEICAO
005440             ELSE
005450                 MOVE WS-LKS-NUM-1     TO  WS-VAL-X
005460                 MOVE WS-LKS-NUM-1     TO  WS-VAL-Y
005470                 MOVE WS-SIZE          TO  WS-LKS-TEXTO
005480                 CALL "SEAP0900" USING WS-LKS-AREA-TOK
005490                 IF WS-LKS-QTD-NUM NOT = ZERO
005500                     MOVE WS-LKS-NUM-1 TO  WS-VAL-Z
005510                 ELSE
005520                     MOVE 3000.00      TO  WS-VAL-Z
005530                 END-IF
005540             END-IF
005550*
005560         WHEN WS-VAL-FORMA = "CIRCLE" AND
005570              WS-TOKEN-DESC-TAB(WS-IND-REJ) = "SHESTIGR"
005580             IF WS-IND-REJ < WS-QTD-TOKENS-DESC
005590                 MOVE WS-TOKEN-DESC-TAB(WS-IND-REJ + 1)
005600                     TO WS-LKS-TEXTO
005610             ELSE
005620                 MOVE SPACES           TO  WS-LKS-TEXTO
005630             END-IF
005640             CALL "SEAP0900" USING WS-LKS-AREA-TOK
005650             IF WS-LKS-QTD-NUM = ZERO
005660                 MOVE "S"                 TO  WS-REJEITAR-LINHA
005670                 MOVE "ROD-NO-DIAMETER"   TO  WS-MOTIVO-REJEICAO
005680             ELSE
005690                 MOVE WS-LKS-NUM-1     TO  WS-VAL-X
005700                 MOVE WS-LKS-NUM-1     TO  WS-VAL-Y
005710                 MOVE WS-SIZE          TO  WS-LKS-TEXTO
005720                 CALL "SEAP0900" USING WS-LKS-AREA-TOK
005730                 IF WS-LKS-QTD-NUM NOT = ZERO
005740                     MOVE WS-LKS-NUM-1 TO  WS-VAL-Z
005750                 ELSE
005760                     MOVE 3000.00      TO  WS-VAL-Z
005770                 END-IF
005780             END-IF
005790*
005800         WHEN OTHER
005810             CONTINUE
005820     END-EVALUATE.
005830*
005840*    REGRA SE-7: REJEITA QUANDO QUALQUER EIXO FICAR <= ZERO.
005850*
005860     IF NOT LINHA-REJEITADA
005870         IF WS-VAL-X NOT > ZERO OR WS-VAL-Y NOT > ZERO OR
005880            WS-VAL-Z NOT > ZERO
005890             MOVE "S"                    TO  WS-REJEITAR-LINHA
005900             MOVE "INVALID-DIMENSIONS"   TO  WS-MOTIVO-REJEICAO
005910         END-IF
005920     END-IF.
005930*
005940*    REGRA SE-8: QUANTIDADE MINIMA 1.
005950*
005960     IF WS-QTY < 1
005970         MOVE 1                   TO  WS-VAL-QTDE
005980     ELSE
005990         MOVE WS-QTY              TO  WS-VAL-QTDE
006000     END-IF.
006010*
006020 P330-FIM.
006030*
006040 P340-CONTA-REJEICAO.
006050*
006060     ADD 1                        TO  WS-TOTAL-REJEITADOS.
006070*
006080     PERFORM P340A-SOMA-MOTIVO THRU P340A-FIM
006090             VARYING WS-IND-REJ FROM 1 BY 1
006100             UNTIL WS-IND-REJ > 7.
006110*
006120 P340-FIM.
006130*
006140 P340A-SOMA-MOTIVO.
006150*
006160     IF WS-REJ-MOTIVO(WS-IND-REJ) = WS-MOTIVO-REJEICAO
006170         ADD 1 TO WS-REJ-QTDE(WS-IND-REJ)
006180     END-IF.
006190*
006200 P340A-FIM.
006210*
006220 P350-GRAVA-ITEM.
006230*
006240     ADD 1                        TO  WS-TOTAL-EXTRAIDOS.
006250     ADD 1                        TO  WS-SEQ-ITEM.
006260*
006270     MOVE SPACES                  TO  FD-ESTQ-ITEM-EXTRACT.
006280     MOVE WS-VAL-GRADE            TO  EI-GRADE OF FD-ESTQ-ITEM-EXTRACT.
006290     MOVE WS-VAL-FORMA            TO  EI-SHAPE OF FD-ESTQ-ITEM-EXTRACT.
006300     MOVE WS-VAL-X                TO  EI-X OF FD-ESTQ-ITEM-EXTRACT.
006310     MOVE WS-VAL-Y                TO  EI-Y OF FD-ESTQ-ITEM-EXTRACT.
006320     MOVE WS-VAL-Z                TO  EI-Z OF FD-ESTQ-ITEM-EXTRACT.
006330     MOVE ZERO                    TO  EI-PESO OF FD-ESTQ-ITEM-EXTRACT.
006340     MOVE WS-VAL-QTDE             TO  EI-QTDE OF FD-ESTQ-ITEM-EXTRACT.
006350     MOVE ZERO                    TO  EI-PRECO OF FD-ESTQ-ITEM-EXTRACT.
006360     SET EI-SITUACAO-ATIVO OF FD-ESTQ-ITEM-EXTRACT TO TRUE.
006370     MOVE WS-SEQ-ITEM             TO  EI-SEQ-CARGA OF FD-ESTQ-ITEM-EXTRACT.
006380*
006390     WRITE FD-ESTQ-ITEM-EXTRACT.
006400*
006410     IF WS-VAL-X < WS-MIN-X MOVE WS-VAL-X TO WS-MIN-X END-IF.
006420     IF WS-VAL-X > WS-MAX-X MOVE WS-VAL-X TO WS-MAX-X END-IF.
006430     IF WS-VAL-Y < WS-MIN-Y MOVE WS-VAL-Y TO WS-MIN-Y END-IF.
006440     IF WS-VAL-Y > WS-MAX-Y MOVE WS-VAL-Y TO WS-MAX-Y END-IF.
006450     IF WS-VAL-Z < WS-MIN-Z MOVE WS-VAL-Z TO WS-MIN-Z END-IF.
006460     IF WS-VAL-Z > WS-MAX-Z MOVE WS-VAL-Z TO WS-MAX-Z END-IF.
006470*
006480 P350-FIM.
006490*
006500 P500-GERA-RELATORIO.
006510*
006520     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
006530     WRITE FD-REG-REPORT     FROM WS-LST-CAB-1.
006540     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
006550*
006560     MOVE WS-TOTAL-LIDOS          TO  WS-LST-QT-LIDOS.
006570     WRITE FD-REG-REPORT     FROM WS-LST-DET-LIDOS.
006580*
006590     MOVE WS-TOTAL-EXTRAIDOS      TO  WS-LST-QT-EXTRAIDOS.
006600     WRITE FD-REG-REPORT     FROM WS-LST-DET-EXTRAIDOS.
006610*
006620     MOVE WS-TOTAL-REJEITADOS     TO  WS-LST-QT-REJEITADOS.
006630     WRITE FD-REG-REPORT     FROM WS-LST-DET-REJEITADOS.
006640*
006650     WRITE FD-REG-REPORT     FROM WS-LST-CAB-REJ.
006660*
006670     PERFORM P500A-IMPRIME-REJ THRU P500A-FIM
006680             VARYING WS-IND-REJ FROM 1 BY 1 UNTIL WS-IND-REJ > 7.
006690*
006700     WRITE FD-REG-REPORT     FROM WS-LST-CAB-DIM.
006710*
006720     PERFORM P500B-IMPRIME-DIM  THRU P500B-FIM
006730             VARYING WS-IND-DIM FROM 1 BY 1 UNTIL WS-IND-DIM > 3.
006740*
006750 P500-FIM.
006760*
006770*
006780 P500B-IMPRIME-DIM.
006790*
006800*    CH-00174 - LEITURA TABULADA DO MIN/MAX (WS-MIN-MAX-TAB-R) NO
006810*    LUGAR DOS 3 BLOCOS REPETIDOS POR EIXO. O PAR MIN/MAX DE CADA
006820*    EIXO OCUPA 2 POSICOES CONSECUTIVAS DA TABELA (1/2=X, 3/4=Y,
006830*    5/6=Z).
006840*
006850     COMPUTE WS-SUB-MIN = (WS-IND-DIM * 2) - 1.
006860     COMPUTE WS-SUB-MAX = WS-IND-DIM * 2.
006870*
006880     MOVE WS-TABELA-EIXOS-TAB(WS-IND-DIM)    TO  WS-LST-DIM-EIXO.
006890     MOVE WS-MIN-MAX-TAB(WS-SUB-MIN)     TO  WS-LST-DIM-MIN.
006900     MOVE WS-MIN-MAX-TAB(WS-SUB-MAX)     TO  WS-LST-DIM-MAX.
006910     WRITE FD-REG-REPORT     FROM WS-LST-DET-DIM.
006920*
006930 P500B-FIM.
006940*
006950 P500A-IMPRIME-REJ.
006960*
006970     MOVE WS-REJ-MOTIVO(WS-IND-REJ) TO WS-LST-REJ-MOTIVO.
006980     MOVE WS-REJ-QTDE(WS-IND-REJ)   TO WS-LST-REJ-QTDE.
006990     WRITE FD-REG-REPORT  FROM WS-LST-DET-REJ.
007000*
007010 P500A-FIM.
007020*
007030 P900-FIM.
007040     CLOSE   FLAT-STOCK
007050             STOCK-EXTRACT
007060             RUN-REPORT.
007070     GOBACK.
007080 END PROGRAM SEAP0200.

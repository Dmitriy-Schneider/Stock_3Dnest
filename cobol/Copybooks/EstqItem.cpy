000010******************************************************************
000020* COPYBOOK:     ESTQITEM.CPY
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* DATA CRIACAO: 04/03/1989
000060* OBJETIVO:     LAYOUT DO ITEM PADRONIZADO DE ESTOQUE, GRAVADO NO
000070*               ARQUIVO MESTRE DE ESTOQUE (STOCK-MASTER) E NO
000080*               ARQUIVO DE TRANSITO ENTRE A CARGA E O MESTRE
000090*               (STOCK-EXTRACT).
000100*-----------------------------------------------------------------
000110* HISTORICO DE ALTERACOES
000120*-----------------------------------------------------------------
000130* DATA       AUTOR   CHAMADO    DESCRICAO
000140* ---------- ------- ---------- -----------------------------------
000150* 04/03/1989 ARF     CH-00118   LAYOUT INICIAL DO ITEM DE ESTOQUE.
000160* 18/09/1991 ARF     CH-00121   INCLUIDO EI-IND-SITUACAO E REDEFINES
000170*                               DAS DIMENSOES EM TABELA (EI-DIM-TAB)
000180*                               PARA O CALCULO DE VOLUME NA SELECAO
000190*                               (SEAP0400).
000200* 15/09/1994 ARF     CH-00113   EI-QTDE PASSOU A SER NUMERICO COM
000210*                               SINAL - A BAIXA DE QUANTIDADE NA
000220*                               MANUTENCAO DO MESTRE (SEAP0902) NAO
000230*                               APLICA PISO ZERO, PODENDO DEIXAR O
000240*                               SALDO NEGATIVO PARA ACERTO POSTERIOR.
000250* 30/08/1999 ARF     CH-00144   AJUSTE ANO 2000 - CAMPO EI-ANO-CARGA
000260*                               PASSOU A GRAVAR 4 DIGITOS.
000270* 14/02/2000 JPS     CH-00151   REVISAO POS-VIRADA DO MILENIO - SEM
000280*                               IMPACTO NESTE LAYOUT.
000290*-----------------------------------------------------------------
000300 01  ESTQ-ITEM-MESTRE.
000310*-----------------------------------------------------------------
000320*    CHAVE UNICA DO REGISTRO. FORMADA PELO PROGRAMA DE CARGA
000330*    (SEAP0300) COMO <GRADE>_<X>x<Y>x<Z>_ROW<N>, OU, PARA ITENS
000340*    ORIUNDOS DE DETALHE DA REMESSA AGRUPADA, O PROPRIO CODIGO DO
000350*    ITEM (BP-NNNNNNNN-NN).
000360*-----------------------------------------------------------------
000370     05  EI-STOCK-ID                     PIC X(30).
000380*-----------------------------------------------------------------
000390*    GRADE DO ACO (EX.: 1.2311, 1.3343 ESR, K110, BG 42).  PONTOS
000400*    E HIFENS FAZEM PARTE DA GRADE E NAO SAO REMOVIDOS.
000410*-----------------------------------------------------------------
000420     05  EI-GRADE                        PIC X(15).
000430*-----------------------------------------------------------------
000440*    FORMA DO MATERIAL.
000450*-----------------------------------------------------------------
000460     05  EI-SHAPE                        PIC X(06).
000470         88  EI-FORMA-BLOCO              VALUE "BLOCK ".
000480         88  EI-FORMA-REDONDO            VALUE "CIRCLE".
000490         88  EI-FORMA-CHAPA              VALUE "SHEET ".
000500         88  EI-FORMA-TIRA               VALUE "STRIP ".
000510         88  EI-FORMA-QUADRADO           VALUE "SQUARE".
000520         88  EI-FORMA-SEXTAVADO          VALUE "HEX   ".
000530*-----------------------------------------------------------------
000540*    DIMENSOES EM MILIMETROS, 2 CASAS DECIMAIS IMPLICITAS.
000550*    EI-X = COMPRIMENTO (BLOCO: 1A DIMENSAO; REDONDO: COMPRIMENTO).
000560*    EI-Y = LARGURA (REDONDO: 0 OU DIAMETRO, CONFORME O FLUXO).
000570*    EI-Z = ALTURA / ESPESSURA / DIAMETRO.
000580*-----------------------------------------------------------------
000590     05  EI-DIMENSOES.
000600         10  EI-X                        PIC 9(05)V99.
000610         10  EI-Y                        PIC 9(05)V99.
000620         10  EI-Z                        PIC 9(05)V99.
000630*-----------------------------------------------------------------
000640*    REDEFINE DAS 3 DIMENSOES EM TABELA, PARA USO DO PROGRAMA DE
000650*    SELECAO AUTOMATICA DE BLOCOS (SEAP0400) NO CALCULO DE VOLUME
000660*    E NO ENCAIXE POR EIXO (CH-00121).
000670*-----------------------------------------------------------------
000680     05  EI-DIMENSOES-R  REDEFINES  EI-DIMENSOES.
000690         10  EI-DIM-TAB  OCCURS 3 TIMES
000700                                     PIC 9(05)V99.
000710*-----------------------------------------------------------------
000720*    PESO EM QUILOGRAMAS (ZERO QUANDO DESCONHECIDO NA CARGA).
000730*-----------------------------------------------------------------
000740     05  EI-PESO                         PIC 9(06)V99.
000750*-----------------------------------------------------------------
000760*    QUANTIDADE EM ESTOQUE. DECLARADO BINARIO POIS E ATUALIZADO
000770*    POR SOMA/SUBTRACAO A CADA SELECAO DE BLOCO (SEAP0902). O
000780*    CAMPO TEM SINAL (CH-00113) - A BAIXA NAO APLICA PISO ZERO,
000790*    PODENDO O SALDO FICAR NEGATIVO ATE O PROXIMO ACERTO FISICO.
000800*-----------------------------------------------------------------
000810     05  EI-QTDE                         PIC S9(05)  COMP.
000820*-----------------------------------------------------------------
000830*    PRECO UNITARIO. NAO CALCULADO POR ESTE SISTEMA - GRAVADO
000840*    SEMPRE ZERO NA CARGA (CH-00118), RESERVADO PARA USO FUTURO
000850*    DE UM MODULO DE PRECIFICACAO.
000860*-----------------------------------------------------------------
000870     05  EI-PRECO                        PIC 9(07)V99.
000880*-----------------------------------------------------------------
000890*    INDICADOR DE SITUACAO DO REGISTRO NO MESTRE. O MESTRE NAO
000900*    TEM EXCLUSAO FISICA (REGRA SM-1/SM-3); O INDICADOR FICA
000910*    RESERVADO PARA EVENTUAL ROTINA DE EXPURGO (CH-00121).
000920*-----------------------------------------------------------------
000930     05  EI-IND-SITUACAO                 PIC X(01).
000940         88  EI-SITUACAO-ATIVO           VALUE "A".
000950         88  EI-SITUACAO-INATIVO         VALUE "I".
000960*-----------------------------------------------------------------
000970*    DATA DE CARGA DO ITEM NO MESTRE (YYYYMMDD) E NUMERO DE
000980*    SEQUENCIA DA LINHA NA REMESSA DE ORIGEM (ROW<N> DA CHAVE).
000990*-----------------------------------------------------------------
001000     05  EI-DATA-CARGA.
001010         10  EI-ANO-CARGA                PIC 9(04).
001020         10  EI-MES-CARGA                PIC 9(02).
001030         10  EI-DIA-CARGA                PIC 9(02).
001040     05  EI-SEQ-CARGA                    PIC 9(06)   COMP.
001050*-----------------------------------------------------------------
001060*    AREA RESERVADA PARA EXPANSAO FUTURA DO LAYOUT SEM QUEBRAR
001070*    PROGRAMAS JA COMPILADOS (PADRAO DA CASA PARA MESTRES
001080*    INDEXADOS).
001090*-----------------------------------------------------------------
001100     05  FILLER                          PIC X(13).

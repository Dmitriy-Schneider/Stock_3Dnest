000010******************************************************************
000020* PROGRAMA:     SEAP0902
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 15/09/1994
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     MANUTENCAO DO MESTRE DE ESTOQUE (STOCK-MASTER).
000100*               BAIXA A QUANTIDADE DOS ITENS USADOS NA SELECAO DE
000110*               BLOCOS (ARQUIVO STOCK-USAGE) E EMITE A LISTAGEM DO
000120*               ESTOQUE DISPONIVEL (QTDE > ZERO), ORDENADA POR
000130*               GRADE E, DENTRO DA GRADE, POR CODIGO DO ITEM.
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------
000170* DATA       AUTOR   CHAMADO    DESCRICAO
000180* ---------- ------- ---------- -----------------------------------
000190* 15/09/1994 ARF     CH-00113   VERSAO INICIAL - BAIXA DE QUANTIDADE
000200*                               DO MESTRE POR ITEM USADO E LISTAGEM
000210*                               DO ESTOQUE DISPONIVEL POR GRADE.
000220* 03/11/1995 ARF     CH-00119   ITENS SEM ESTOQUE (QTDE = ZERO)
000230*                               PASSARAM A SER EXCLUIDOS DA LISTA-
000240*                               GEM (REGRA SM-2).
000250* 12/07/1997 ARF     CH-00135   ORDENACAO DA LISTAGEM PASSOU A SER
000260*                               POR GRADE E, DENTRO DA GRADE, POR
000270*                               CODIGO DO ITEM (ANTES SO PELO
000280*                               CODIGO DO ITEM).
000290* 04/12/1998 ARF     CH-00148   AJUSTE ANO 2000 - DATA DE EMISSAO
000300*                               DO RELATORIO GRAVADA COM 4 DIGITOS
000310*                               DE ANO.
000320* 19/02/1999 JPS     CH-00153   TESTES DE BAIXA E LISTAGEM COM A
000330*                               DATA DO SISTEMA VIRADA PARA O ANO
000340*                               2000.
000350* 25/05/2001 MFS     CH-00160   INCLUIDA NO RODAPE DO RELATORIO A
000360*                               CONTAGEM DE TRANSACOES DE BAIXA SEM
000370*                               ITEM CORRESPONDENTE NO MESTRE.
000380* 09/03/2003 ARF     CH-00167   CORRIGIDO REINICIO DE LEITURA DO
000390*                               MESTRE (START) APOS A FASE DE BAIXA,
000400*                               QUE AS VEZES RETOMAVA DA POSICAO DA
000410*                               ULTIMA ATUALIZACAO EM VEZ DE VOLTAR
000420*                               AO INICIO DO ARQUIVO PARA A LISTA.
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450*-----------------------------------------------------------------
000460 PROGRAM-ID.    SEAP0902.
000470 AUTHOR.        ANDRE RAFFUL.
000480 INSTALLATION.  SIDERURGICA SANTA HELENA.
000490 DATE-WRITTEN.  15/09/1994.
000500 DATE-COMPILED.
000510 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570*
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT STOCK-USAGE ASSIGN TO
000610         "STOCK-USAGE"
000620          ORGANIZATION   IS LINE SEQUENTIAL
000630          ACCESS         IS SEQUENTIAL
000640          FILE STATUS    IS WS-FS-USO.
000650*
000660     SELECT STOCK-MASTER ASSIGN TO
000670         "STOCK-MASTER"
000680          ORGANIZATION   IS INDEXED
000690          ACCESS         IS DYNAMIC
000700          RECORD KEY     IS EM-STOCK-ID OF FD-ESTQ-ITEM-MESTRE
000710          FILE STATUS    IS WS-FS-MESTRE.
000720*
000730     SELECT RUN-REPORT ASSIGN TO
000740         "RUN-REPORT"
000750          ORGANIZATION   IS LINE SEQUENTIAL
000760          ACCESS         IS SEQUENTIAL
000770          FILE STATUS    IS WS-FS-REPORT.
000780*
000790     SELECT SORT-ESTOQUE ASSIGN TO
000800         "SORT-ESTOQUE"
000810          ORGANIZATION   IS LINE SEQUENTIAL
000820          ACCESS         IS SEQUENTIAL.
000830*
000840 DATA DIVISION.
000850 FILE SECTION.
000860*-----------------------------------------------------------------
000870* TRANSACAO DE BAIXA: CODIGO DO ITEM E QUANTIDADE USADA NA SELECAO
000880* DE BLOCOS (SEAP0400). UMA LINHA POR ITEM CONSUMIDO.
000890*-----------------------------------------------------------------
000900 FD  STOCK-USAGE.
000910 01  FD-REGISTRO-USO.
000920     05  SU-STOCK-ID                 PIC X(30).
000930     05  SU-QTDE-USADA               PIC 9(05).
000940     05  FILLER                      PIC X(15).
000950*-----------------------------------------------------------------
000960* MESTRE DE ESTOQUE - CHAVE RENOMEADA PARA EM-STOCK-ID, PADRAO JA
000970* ADOTADO EM SEAP0300/SEAP0400 PARA O MESMO COPYBOOK.
000980*-----------------------------------------------------------------
000990 FD  STOCK-MASTER.
001000 01  FD-ESTQ-ITEM-MESTRE.
001010     COPY "EstqItem.cpy"
001020         REPLACING ESTQ-ITEM-MESTRE  BY  FD-ESTQ-ITEM-MESTRE
001030                   EI-STOCK-ID        BY  EM-STOCK-ID.
001040*
001050 FD  RUN-REPORT.
001060 01  FD-REG-REPORT                   PIC X(132).
001070*
001080 SD  SORT-ESTOQUE.
001090 01  REGISTRO-ESTOQUE.
001100     05  SD-GRADE                    PIC X(15).
001110     05  SD-STOCK-ID                 PIC X(30).
001120     05  SD-SHAPE                    PIC X(06).
001130     05  SD-X                        PIC 9(05).
001140     05  SD-Y                        PIC 9(05).
001150     05  SD-Z                        PIC 9(05).
001160     05  SD-QTDE                     PIC S9(05)  COMP.
001170*-----------------------------------------------------------------
001180 WORKING-STORAGE SECTION.
001190*-----------------------------------------------------------------
001200* COPIA DE TRABALHO DOS CAMPOS DO ITEM CORRENTE, USADA SOMENTE
001210* PARA MONTAR O TEXTO DE DIMENSOES DO RELATORIO (P525). A REDEFI-
001220* NICAO EM TABELA SEGUE O MESMO PADRAO DO COPYBOOK ESTQITEM E DE
001230* SEAP0400 (WS-BLC-DIM-TAB).
001240*-----------------------------------------------------------------
001250 01  WS-ITEM-CORRENTE.
001260     05  WS-IC-STOCK-ID              PIC X(30).
001270     05  WS-IC-GRADE                 PIC X(15).
001280     05  WS-IC-X                     PIC 9(05).
001290     05  WS-IC-Y                     PIC 9(05).
001300     05  WS-IC-Z                     PIC 9(05).
001310     05  WS-IC-SHAPE                 PIC X(06).
001320*
001330 01  WS-ITEM-CORRENTE-R REDEFINES WS-ITEM-CORRENTE.
001340     05  FILLER                      PIC X(45).
001350     05  WS-IC-DIM-TAB  OCCURS 3 TIMES
001360                                     PIC 9(05).
001370     05  FILLER                      PIC X(06).
001380*-----------------------------------------------------------------
001390* COPIA DA TRANSACAO DE BAIXA SEM ITEM CORRESPONDENTE NO MESTRE,
001400* REDEFINIDA COMO TEXTO UNICO PARA O DISPLAY DE ADVERTENCIA EM
001410* P210 (CH-00160).
001420*-----------------------------------------------------------------
001430 01  WS-USO-TRACO.
001440     05  WS-UT-STOCK-ID              PIC X(30).
001450     05  WS-UT-QTDE                  PIC 9(05).
001460     05  FILLER                      PIC X(15).
001470*
001480 01  WS-USO-TRACO-R REDEFINES WS-USO-TRACO.
001490     05  WS-UT-TEXTO                 PIC X(50).
001500*-----------------------------------------------------------------
001510 77  WS-FS-USO                       PIC X(02).
001520     88  WS-FS-USO-OK                VALUE "00".
001530*
001540 77  WS-FS-MESTRE                    PIC X(02).
001550     88  WS-FS-MESTRE-OK             VALUE "00".
001560*
001570 77  WS-FS-REPORT                    PIC X(02).
001580     88  WS-FS-REPORT-OK             VALUE "00".
001590*
001600 77  WS-FIM-USO                      PIC X(01)   VALUE "N".
001610     88  FLAG-EOF-USO                VALUE "S".
001620*
001630 77  WS-FIM-MESTRE                   PIC X(01)   VALUE "N".
001640     88  FLAG-EOF-MESTRE             VALUE "S".
001650*
001660 77  WS-MENSAGEM                     PIC X(50)   VALUE SPACES.
001670*-----------------------------------------------------------------
001680 01  WS-CONTADORES.
001690     05  WS-TOTAL-BAIXAS-OK          PIC 9(07)   COMP.
001700     05  WS-TOTAL-NAO-ACHADOS        PIC 9(07)   COMP.
001710     05  WS-TOTAL-LISTADOS           PIC 9(07)   COMP.
001720*-----------------------------------------------------------------
001730 01  WS-DATA-CORRENTE.
001740     05  WS-ANO-CORRENTE             PIC 9(04).
001750     05  WS-MES-CORRENTE             PIC 9(02).
001760     05  WS-DIA-CORRENTE             PIC 9(02).
001770*
001780 01  WS-DATA-CORRENTE-R  REDEFINES WS-DATA-CORRENTE
001790                                     PIC 9(08).
001800*
001810 01  WS-CAB-DT-SIS                   PIC X(10)   VALUE SPACES.
001820*-----------------------------------------------------------------
001830* LINHAS DO RELATORIO DE MANUTENCAO DO MESTRE (SECAO 5 DO
001840* RUN-REPORT - BAIXA DE QUANTIDADE E LISTAGEM DO ESTOQUE).
001850*-----------------------------------------------------------------
001860 01  WS-REPORT-MANUTENCAO.
001870     03  WS-LST-CAB-LINHA.
001880         05  FILLER  PIC X(132) VALUE ALL "=".
001890*
001900     03  WS-LST-CAB-1.
001910         05  FILLER  PIC X(02) VALUE SPACES.
001920         05  FILLER  PIC X(46) VALUE
001930              "SEAP0902 - MANUTENCAO DO MESTRE DE ESTOQUE - ".
001940         05  FILLER  PIC X(09) VALUE "EMISSAO: ".
001950         05  WS-LST-DT-EMISSAO       PIC X(10) VALUE SPACES.
001960         05  FILLER  PIC X(65) VALUE SPACES.
001970*
001980     03  WS-LST-DET-BAIXAS.
001990         05  FILLER  PIC X(02) VALUE SPACES.
002000         05  FILLER  PIC X(30) VALUE "BAIXAS EFETUADAS NO MESTRE...: ".
002010         05  WS-LST-QT-BAIXAS        PIC ZZZ.ZZ9.
002020         05  FILLER  PIC X(98) VALUE SPACES.
002030*
002040     03  WS-LST-DET-NAO-ACHADOS.
002050         05  FILLER  PIC X(02) VALUE SPACES.
002060         05  FILLER  PIC X(30) VALUE "TRANSACOES SEM ITEM NO MESTRE: ".
002070         05  WS-LST-QT-NAO-ACHADOS   PIC ZZZ.ZZ9.
002080         05  FILLER  PIC X(98) VALUE SPACES.
002090*
002100     03  WS-LST-CAB-ITEM.
002110         05  FILLER  PIC X(01) VALUE SPACES.
002120         05  FILLER  PIC X(131) VALUE ALL "-".
002130*
002140     03  WS-LST-CAB-ITEM-TIT.
002150         05  FILLER  PIC X(01) VALUE SPACES.
002160         05  FILLER  PIC X(16) VALUE "GRADE".
002170         05  FILLER  PIC X(30) VALUE "STOCK-ID".
002180         05  FILLER  PIC X(08) VALUE "FORMA".
002190         05  FILLER  PIC X(21) VALUE "DIMENSOES (X x Y x Z)".
002200         05  FILLER  PIC X(08) VALUE "QTDE".
002210*
002220     03  WS-LST-DET-ITEM.
002230         05  FILLER  PIC X(01) VALUE SPACES.
002240         05  WS-LST-ITEM-GRADE       PIC X(15) VALUE SPACES.
002250         05  FILLER  PIC X(01) VALUE SPACES.
002260         05  WS-LST-ITEM-STOCK-ID    PIC X(30) VALUE SPACES.
002270         05  WS-LST-ITEM-SHAPE       PIC X(07) VALUE SPACES.
002280         05  WS-LST-ITEM-DIMS        PIC X(20) VALUE SPACES.
002290         05  WS-LST-ITEM-QTDE        PIC ----Z9.
002300*
002310     03  WS-LST-FINAL-0.
002320         05  FILLER  PIC X(02) VALUE SPACES.
002330         05  FILLER  PIC X(50) VALUE
002340              "NENHUM ITEM COM ESTOQUE DISPONIVEL (QTDE > ZERO)".
002350         05  FILLER  PIC X(80) VALUE SPACES.
002360*
002370     03  WS-LST-DET-TOTAL-LISTADO.
002380         05  FILLER  PIC X(02) VALUE SPACES.
002390         05  FILLER  PIC X(40) VALUE
002400              "TOTAL DE ITENS LISTADOS (QTDE > ZERO)..: ".
002410         05  WS-LST-QT-LISTADOS      PIC ZZZ.ZZ9.
002420         05  FILLER  PIC X(88) VALUE SPACES.
002430*-----------------------------------------------------------------
002440 LINKAGE SECTION.
002450*-----------------------------------------------------------------
002460 01  LK-COM-AREA.
002470     03  LK-MENSAGEM                 PIC X(20).
002480     03  FILLER                        PIC X(05).
002490*-----------------------------------------------------------------
002500 PROCEDURE DIVISION USING LK-COM-AREA.
002510*-----------------------------------------------------------------
002520 MAIN-PROCEDURE.
002530
002540     PERFORM P100-INICIALIZA         THRU P100-FIM.
002550
002560     PERFORM P200-ATUALIZA-QTDE      THRU P200-FIM
002570         UNTIL FLAG-EOF-USO.
002580
002590     PERFORM P300-SELECIONA          THRU P300-FIM.
002600
002610     PERFORM P900-FIM.
002620
002630 P100-INICIALIZA.
002640
002650     SET WS-FS-USO-OK            TO  TRUE.
002660     SET WS-FS-MESTRE-OK         TO  TRUE.
002670     SET WS-FS-REPORT-OK         TO  TRUE.
002680     MOVE ZERO                   TO  WS-TOTAL-BAIXAS-OK
002690                                     WS-TOTAL-NAO-ACHADOS
002700                                     WS-TOTAL-LISTADOS.
002710*
002720     OPEN INPUT  STOCK-USAGE.
002730     IF NOT WS-FS-USO-OK
002740         STRING "ERRO NA ABERTURA DO ARQUIVO DE BAIXA. FS: "
002750                 WS-FS-USO        INTO WS-MENSAGEM
002760         DISPLAY WS-MENSAGEM
002770         PERFORM P900-FIM
002780     END-IF.
002790*
002800     OPEN I-O    STOCK-MASTER.
002810     IF NOT WS-FS-MESTRE-OK
002820         STRING "ERRO NA ABERTURA DO MESTRE DE ESTOQUE. FS: "
002830                 WS-FS-MESTRE     INTO WS-MENSAGEM
002840         DISPLAY WS-MENSAGEM
002850         PERFORM P900-FIM
002860     END-IF.
002870*
002880     OPEN OUTPUT RUN-REPORT.
002890*
002900 P100-FIM.
002910*
002920 P200-ATUALIZA-QTDE.
002930*
002940*    REGRA SM-3: BAIXA DE QUANTIDADE DO ITEM LOCALIZADO PELO
002950*    STOCK-ID; A SUBTRACAO NAO APLICA PISO ZERO (CH-00113 DO
002960*    COPYBOOK ESTQITEM - O SALDO PODE FICAR NEGATIVO).
002970*
002980     READ STOCK-USAGE INTO FD-REGISTRO-USO
002990         AT END
003000             SET FLAG-EOF-USO        TO  TRUE
003010         NOT AT END
003020             PERFORM P210-BAIXA-ITEM THRU P210-FIM
003030     END-READ.
003040*
003050 P200-FIM.
003060*
003070 P210-BAIXA-ITEM.
003080*
003090     MOVE SU-STOCK-ID                TO  EM-STOCK-ID
003100                                          OF FD-ESTQ-ITEM-MESTRE.
003110*
003120     READ STOCK-MASTER
003130         KEY IS EM-STOCK-ID OF FD-ESTQ-ITEM-MESTRE
003140         INVALID KEY
003150             ADD 1                    TO  WS-TOTAL-NAO-ACHADOS
003160             MOVE SU-STOCK-ID         TO  WS-UT-STOCK-ID
003170             MOVE SU-QTDE-USADA       TO  WS-UT-QTDE
003180             DISPLAY "BAIXA SEM ITEM NO MESTRE: " WS-UT-TEXTO
003190         NOT INVALID KEY
003200             SUBTRACT SU-QTDE-USADA
003210                 FROM EI-QTDE OF FD-ESTQ-ITEM-MESTRE
003220             REWRITE FD-ESTQ-ITEM-MESTRE
003230             ADD 1                    TO  WS-TOTAL-BAIXAS-OK
003240     END-READ.
003250*
003260 P210-FIM.
003270*
003280 P300-SELECIONA.
003290*
003300*    REGRA SM-2: LISTAGEM ORDENADA POR GRADE E, DENTRO DA GRADE,
003310*    POR STOCK-ID (CH-00135).
003320*
003330     SORT SORT-ESTOQUE
003340             ON ASCENDING    KEY SD-GRADE
003350             ON ASCENDING    KEY SD-STOCK-ID
003360         INPUT   PROCEDURE IS P400-FILTRA-ENTRADA
003370                         THRU P400-FIM
003380         OUTPUT  PROCEDURE IS P500-PROCESSA-SAIDA
003390                         THRU P500-FIM.
003400*
003410 P300-FIM.
003420*
003430 P400-FILTRA-ENTRADA.
003440*
003450*    REPOSICIONA O MESTRE NO INICIO DO ARQUIVO ANTES DA VARREDURA
003460*    SEQUENCIAL, POIS A FASE DE BAIXA (P200) O DEIXA POSICIONADO
003470*    NA CHAVE DA ULTIMA TRANSACAO LIDA (CH-00167).
003480*
003490     MOVE LOW-VALUES                 TO  EM-STOCK-ID
003500                                          OF FD-ESTQ-ITEM-MESTRE.
003510     START STOCK-MASTER
003520         KEY IS NOT LESS THAN EM-STOCK-ID OF FD-ESTQ-ITEM-MESTRE
003530         INVALID KEY
003540             SET FLAG-EOF-MESTRE      TO  TRUE
003550     END-START.
003560*
003570     PERFORM P410-LE-MESTRE THRU P410-FIM
003580         UNTIL FLAG-EOF-MESTRE.
003590*
003600 P400-FIM.
003610*
003620 P410-LE-MESTRE.
003630*
003640     READ STOCK-MASTER NEXT RECORD
003650         AT END
003660             SET FLAG-EOF-MESTRE      TO  TRUE
003670         NOT AT END
003680             IF EI-QTDE OF FD-ESTQ-ITEM-MESTRE > ZERO
003690                 PERFORM P415-LIBERA-ITEM THRU P415-FIM
003700             END-IF
003710     END-READ.
003720*
003730 P410-FIM.
003740*
003750 P415-LIBERA-ITEM.
003760*
003770     MOVE SPACES                     TO  REGISTRO-ESTOQUE.
003780     MOVE EM-STOCK-ID                TO  SD-STOCK-ID.
003790     MOVE EI-GRADE OF FD-ESTQ-ITEM-MESTRE     TO  SD-GRADE.
003800     MOVE EI-SHAPE OF FD-ESTQ-ITEM-MESTRE      TO  SD-SHAPE.
003810     MOVE EI-X     OF FD-ESTQ-ITEM-MESTRE      TO  SD-X.
003820     MOVE EI-Y     OF FD-ESTQ-ITEM-MESTRE      TO  SD-Y.
003830     MOVE EI-Z     OF FD-ESTQ-ITEM-MESTRE      TO  SD-Z.
003840     MOVE EI-QTDE  OF FD-ESTQ-ITEM-MESTRE      TO  SD-QTDE.
003850*
003860     RELEASE REGISTRO-ESTOQUE.
003870*
003880 P415-FIM.
003890*
003900 P500-PROCESSA-SAIDA.
003910*
003920     PERFORM P510-INICIALIZA-REPORT  THRU P510-FIM.
003930*
003940     MOVE "N"                        TO  WS-FIM-MESTRE.
003950*
003960     PERFORM P520-GERA-REPORT        THRU P520-FIM
003970         UNTIL FLAG-EOF-MESTRE.
003980*
003990     PERFORM P590-FINALIZA-RELATORIO THRU P590-FIM.
004000*
004010 P500-FIM.
004020*
004030 P510-INICIALIZA-REPORT.
004040*
004050     PERFORM P530-DATA-DO-SISTEMA    THRU P530-FIM.
004060*
004070     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
004080     MOVE WS-CAB-DT-SIS              TO  WS-LST-DT-EMISSAO.
004090     WRITE FD-REG-REPORT     FROM WS-LST-CAB-1.
004100     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
004110*
004120     MOVE WS-TOTAL-BAIXAS-OK          TO  WS-LST-QT-BAIXAS.
004130     WRITE FD-REG-REPORT     FROM WS-LST-DET-BAIXAS.
004140*
004150     MOVE WS-TOTAL-NAO-ACHADOS        TO  WS-LST-QT-NAO-ACHADOS.
004160     WRITE FD-REG-REPORT     FROM WS-LST-DET-NAO-ACHADOS.
004170*
004180     WRITE FD-REG-REPORT     FROM WS-LST-CAB-ITEM.
004190     WRITE FD-REG-REPORT     FROM WS-LST-CAB-ITEM-TIT.
004200     WRITE FD-REG-REPORT     FROM WS-LST-CAB-ITEM.
004210*
004220 P510-FIM.
004230*
004240 P520-GERA-REPORT.
004250*
004260     RETURN SORT-ESTOQUE INTO REGISTRO-ESTOQUE
004270         AT END
004280             SET FLAG-EOF-MESTRE      TO  TRUE
004290         NOT AT END
004300             ADD 1                    TO  WS-TOTAL-LISTADOS
004310             PERFORM P525-IMPRIME-ITEM THRU P525-FIM
004320     END-RETURN.
004330*
004340 P520-FIM.
004350*
004360 P525-IMPRIME-ITEM.
004370*
004380     MOVE SD-GRADE                    TO  WS-LST-ITEM-GRADE.
004390     MOVE SD-STOCK-ID                 TO  WS-LST-ITEM-STOCK-ID.
004400     MOVE SD-SHAPE                    TO  WS-LST-ITEM-SHAPE.
004410     MOVE SD-QTDE                     TO  WS-LST-ITEM-QTDE.
004420*
004430     MOVE SPACES                      TO  WS-LST-ITEM-DIMS.
004440     STRING  SD-X      DELIMITED BY SIZE
004450             "x"       DELIMITED BY SIZE
004460             SD-Y      DELIMITED BY SIZE
004470             "x"       DELIMITED BY SIZE
004480             SD-Z      DELIMITED BY SIZE
004490         INTO WS-LST-ITEM-DIMS.
004500*
004510     WRITE FD-REG-REPORT   FROM WS-LST-DET-ITEM.
004520*
004530 P525-FIM.
004540*
004550 P530-DATA-DO-SISTEMA.
004560*
004570     ACCEPT  WS-DATA-CORRENTE FROM DATE YYYYMMDD.
004580*
004590     STRING  WS-DIA-CORRENTE "/"
004600             WS-MES-CORRENTE "/"
004610             WS-ANO-CORRENTE     INTO    WS-CAB-DT-SIS.
004620*
004630 P530-FIM.
004640*
004650 P590-FINALIZA-RELATORIO.
004660*
004670     IF WS-TOTAL-LISTADOS = ZERO
004680         WRITE FD-REG-REPORT  FROM WS-LST-FINAL-0
004690     ELSE
004700         MOVE WS-TOTAL-LISTADOS        TO  WS-LST-QT-LISTADOS
004710         WRITE FD-REG-REPORT  FROM WS-LST-CAB-ITEM
004720         WRITE FD-REG-REPORT  FROM WS-LST-DET-TOTAL-LISTADO
004730     END-IF.
004740*
004750 P590-FIM.
004760*
004770 P900-FIM.
004780     CLOSE   STOCK-USAGE
004790             STOCK-MASTER
004800             RUN-REPORT.
004810     GOBACK.
004820 END PROGRAM SEAP0902.

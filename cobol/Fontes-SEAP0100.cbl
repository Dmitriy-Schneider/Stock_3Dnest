000010******************************************************************
000020* PROGRAMA:     SEAP0100
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 11/04/1989
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     LER A REMESSA NOTURNA DO ALMOXARIFADO (CABECALHO
000100*               DE GRADE/FORMA SEGUIDO DOS ITENS DO LOTE) E
000110*               GRAVAR OS ITENS PADRONIZADOS DE ESTOQUE NO
000120*               ARQUIVO DE TRANSITO PARA A CARGA DO MESTRE
000130*               (PROGRAMA SEAP0300).
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------
000170* DATA       AUTOR   CHAMADO    DESCRICAO
000180* ---------- ------- ---------- -----------------------------------
000190* 11/04/1989 ARF     CH-00089   VERSAO INICIAL - LEITURA DA REMESSA
000200*                               DE BLOCOS (GRADE/FORMA BLOK/KRUG).
000210* 02/09/1991 ARF     CH-00097   INCLUIDAS AS FORMAS LIST, POLOSA,
000220*                               PRUTOK, KVADRAT E DISK (WP-1).
000230* 23/01/1994 MFS     CH-00103   CORRIGIDA EXTRACAO DA DIMENSAO
000240*                               EMBUTIDA NO CABECALHO DE TIRA
000250*                               (POLOSA) - FORMATO LXE (WP-2).
000260* 30/11/1998 ARF     CH-00144   AJUSTE ANO 2000 - DATA DE CARGA DO
000270*                               ITEM GRAVADA COM 4 DIGITOS DE ANO
000280*                               (EI-ANO-CARGA) NO ARQUIVO TRANSITO.
000290* 18/02/1999 JPS     CH-00149   REVISAO GERAL POS-VIRADA DO MILENIO
000300*                               - TESTES DE CARGA COM DATA 2000.
000310* 05/06/2001 MFS     CH-00162   CONTADOR DE LINHAS SEM CABECALHO
000320*                               (DETAIL-NO-HEADER) PASSOU A COMPOR
000330*                               O RELATORIO DE RESUMO DE CARGA.
000340* 14/03/2006 ARF     CH-00181   ITEM DETALHE PASSA A GRAVAR O
000350*                               PROPRIO CODIGO BP- COMO CHAVE DO
000360*                               ARQUIVO DE TRANSITO (EI-STOCK-ID).
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390*-----------------------------------------------------------------
000400 PROGRAM-ID.    SEAP0100.
000410 AUTHOR.        ANDRE RAFFUL.
000420 INSTALLATION.  SIDERURGICA SANTA HELENA.
000430 DATE-WRITTEN.  11/04/1989.
000440 DATE-COMPILED.
000450 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000460*-----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS CLASSE-NUMERICA  IS "0" THRU "9".
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT WAREHOUSE-FEED ASSIGN TO
000560         "WAREHOUSE-FEED"
000570          ORGANIZATION   IS LINE SEQUENTIAL
000580          ACCESS         IS SEQUENTIAL
000590          FILE STATUS    IS WS-FS-REMESSA.
000600*
000610     SELECT STOCK-EXTRACT ASSIGN TO
000620         "STOCK-EXTRACT"
000630          ORGANIZATION   IS SEQUENTIAL
000640          ACCESS         IS SEQUENTIAL
000650          FILE STATUS    IS WS-FS-TRANSITO.
000660*
000670     SELECT RUN-REPORT ASSIGN TO
000680         "RUN-REPORT"
000690          ORGANIZATION   IS LINE SEQUENTIAL
000700          ACCESS         IS SEQUENTIAL
000710          FILE STATUS    IS WS-FS-REPORT.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*-----------------------------------------------------------------
000760* REGISTRO DA REMESSA DO ALMOXARIFADO - CABECALHO OU DETALHE.
000770*-----------------------------------------------------------------
000780 FD  WAREHOUSE-FEED.
000790 01  WF-REGISTRO.
000800     05  WF-NOMEN                    PIC X(40).
000810     05  WF-SIZE-TEXT                PIC X(20).
000820     05  WF-WEIGHT                   PIC 9(06)V99.
000830     05  WF-QTY                      PIC 9(05).
000840     05  FILLER                      PIC X(07).
000850*-----------------------------------------------------------------
000860* ARQUIVO DE TRANSITO - ITEM PADRONIZADO DE ESTOQUE, FORMATO
000870* COMPARTILHADO COM O MESTRE (COPYBOOK ESTQITEM).
000880*-----------------------------------------------------------------
000890 FD  STOCK-EXTRACT.
000900 01  FD-ESTQ-ITEM-EXTRACT.
000910     COPY "EstqItem.cpy"
000920         REPLACING ESTQ-ITEM-MESTRE BY FD-ESTQ-ITEM-EXTRACT.
000930*
000940 FD  RUN-REPORT.
000950 01  FD-REG-REPORT                   PIC X(132).
000960*-----------------------------------------------------------------
000970 WORKING-STORAGE SECTION.
000980*-----------------------------------------------------------------
000990 01  WS-REGISTRO-FEED.
001000     05  WS-NOMEN                    PIC X(40).
001010     05  WS-SIZE-TEXT                PIC X(20).
001020     05  WS-WEIGHT                   PIC 9(06)V99.
001030     05  WS-QTY                      PIC 9(05).
001040*
001050* REDEFINE DO NOMEN PARA TESTAR O PREFIXO "BP-" DO ITEM DETALHE.
001060 01  WS-NOMEN-R REDEFINES WS-REGISTRO-FEED.
001070     05  WS-NOMEN-PREFIXO            PIC X(03).
001080     05  FILLER                      PIC X(70).
001090*-----------------------------------------------------------------
001100* ESTADO DO GRUPO CORRENTE (CABECALHO MAIS RECENTE).
001110*-----------------------------------------------------------------
001120 01  WS-GRUPO-ATUAL.
001130     05  WS-GRUPO-GRADE              PIC X(15).
001140     05  WS-GRUPO-FORMA              PIC X(06).
001150     05  WS-GRUPO-DIM-1              PIC 9(05)V99.
001160     05  WS-GRUPO-DIM-2              PIC 9(05)V99.
001170     05  WS-GRUPO-TEM-CABECALHO      PIC X(01).
001180         88  WS-GRUPO-OK             VALUE "S".
001190     05  FILLER                      PIC X(01).
001200*-----------------------------------------------------------------
001210* TABELA DE PALAVRAS DO TEXTO DE NOMENCLATURA DO CABECALHO.
001220*-----------------------------------------------------------------
001230 01  WS-TOKENS-CABECALHO.
001240     05  WS-QTD-TOKENS               PIC 9(02)   COMP.
001250     05  WS-TOKEN-TAB OCCURS 10 TIMES
001260                                     PIC X(15).
001270 77  WS-PONTEIRO-TOKEN               PIC 9(03)   COMP.
001280 77  WS-IND-TOKEN                    PIC 9(02)   COMP.
001290 77  WS-IND-FORMA                    PIC 9(02)   COMP.
001300 77  WS-POS-FORMA                    PIC 9(02)   COMP VALUE ZERO.
001310*
001320* TABELA DE PALAVRAS-CHAVE DE FORMA (REGRA WP-1, ORDEM DE TESTE).
001330 01  WS-TABELA-FORMAS.
001340     05  FILLER  PIC X(10) VALUE "BLOK".
001350     05  FILLER  PIC X(06) VALUE "BLOCK ".
001360     05  FILLER  PIC X(10) VALUE "KRUG".
001370     05  FILLER  PIC X(06) VALUE "CIRCLE".
001380     05  FILLER  PIC X(10) VALUE "LIST".
001390     05  FILLER  PIC X(06) VALUE "SHEET ".
001400     05  FILLER  PIC X(10) VALUE "BLECHE".
001410     05  FILLER  PIC X(06) VALUE "SHEET ".
001420     05  FILLER  PIC X(10) VALUE "POLOSA".
001430     05  FILLER  PIC X(06) VALUE "STRIP ".
001440     05  FILLER  PIC X(10) VALUE "PRUTOK".
001450     05  FILLER  PIC X(06) VALUE "CIRCLE".
001460     05  FILLER  PIC X(10) VALUE "KVADRAT".
001470     05  FILLER  PIC X(06) VALUE "SQUARE".
001480     05  FILLER  PIC X(10) VALUE "DISK".
001490     05  FILLER  PIC X(06) VALUE "BLOCK ".
001500 01  WS-TABELA-FORMAS-R REDEFINES WS-TABELA-FORMAS.
001510     05  WS-FORMA-ENTRADA OCCURS 8 TIMES.
001520         10  WS-FORMA-PALAVRA        PIC X(10).
001530         10  WS-FORMA-COD            PIC X(06).
001540*-----------------------------------------------------------------
001550* AREA DE TRABALHO DE DIMENSOES EXTRAIDAS DO DETALHE (REGRAS WP-5
001560* E WP-6), PREENCHIDA A PARTIR DO RETORNO DO SUBPROGRAMA SEAP0900.
001570*-----------------------------------------------------------------
001580 01  WS-DIMENSAO-ITEM.
001590     05  WS-DIM-X                    PIC 9(05)V99.
001600     05  WS-DIM-Y                    PIC 9(05)V99.
001610     05  WS-DIM-Z                    PIC 9(05)V99.
001620 01  WS-DIMENSAO-ITEM-R REDEFINES WS-DIMENSAO-ITEM.
001630     05  WS-DIM-TAB OCCURS 3 TIMES   PIC 9(05)V99.
001640*
001650 01  WS-TAMANHO-FORMATADO            PIC X(20) VALUE SPACES.
001660 01  WS-TAMANHO-INTEIRO.
001670     05  WS-INT-X                    PIC 9(05).
001680     05  WS-INT-Y                    PIC 9(05).
001690     05  WS-INT-Z                    PIC 9(05).
001700*-----------------------------------------------------------------
001710* LINKAGE DO SUBPROGRAMA DE TOKENIZACAO NUMERICA (SEAP0900).
001720*-----------------------------------------------------------------
001730 01  WS-LKS-AREA-TOK.
001740     05  WS-LKS-TEXTO                PIC X(20).
001750     05  WS-LKS-QTD-NUM              PIC 9(01).
001760     05  WS-LKS-NUM-1                PIC 9(05)V99.
001770     05  WS-LKS-NUM-2                PIC 9(05)V99.
001780     05  WS-LKS-NUM-3                PIC 9(05)V99.
001790*-----------------------------------------------------------------
001800* CONTADORES DE CONTROLE (REGISTRADOS BINARIOS - REGRA DA CASA
001810* PARA TODO CONTADOR/ACUMULADOR).
001820*-----------------------------------------------------------------
001830 01  WS-CONTADORES.
001840     05  WS-TOTAL-LIDOS              PIC 9(07)   COMP.
001850     05  WS-TOTAL-EMITIDOS           PIC 9(07)   COMP.
001860     05  WS-TOTAL-REJ-SEM-CAB        PIC 9(05)   COMP.
001870     05  WS-CNT-BLOCO                PIC 9(07)   COMP.
001880     05  WS-CNT-REDONDO              PIC 9(07)   COMP.
001890     05  WS-CNT-CHAPA                PIC 9(07)   COMP.
001900     05  WS-CNT-TIRA                 PIC 9(07)   COMP.
001910     05  WS-CNT-QUADRADO             PIC 9(07)   COMP.
001920     05  WS-CNT-SEXTAVADO            PIC 9(07)   COMP.
001930     05  WS-SEQ-ITEM                 PIC 9(06)   COMP.
001940*-----------------------------------------------------------------
001950 77  WS-FS-REMESSA                   PIC X(02).
001960     88  WS-FS-REMESSA-OK            VALUE "00".
001970*
001980 77  WS-FS-TRANSITO                  PIC X(02).
001990     88  WS-FS-TRANSITO-OK           VALUE "00".
002000*
002010 77  WS-FS-REPORT                    PIC X(02).
002020     88  WS-FS-REPORT-OK             VALUE "00".
002030*
002040 77  WS-RESPOSTA-TELA                PIC X(01).
002050     88  FLAG-SAIR                   VALUE "Q".
002060     88  FLAG-GRAVAR                 VALUE "S".
002070*
002080 77  WS-FIM-DE-ARQUIVO               PIC X(01) VALUE "N".
002090     88  FLAG-EOF                    VALUE "S".
002100*
002110 77  WS-EH-CABECALHO                 PIC X(01).
002120     88  LINHA-E-CABECALHO           VALUE "S".
002130*
002140 77  WS-MENSAGEM                     PIC X(50) VALUE SPACES.
002150 77  WS-PROMPT                       PIC X(01) VALUE SPACES.
002160*
002170 01  WS-DATA-CORRENTE.
002180     05  WS-ANO-CORRENTE             PIC 9(04).
002190     05  WS-MES-CORRENTE             PIC 9(02).
002200     05  WS-DIA-CORRENTE             PIC 9(02).
002210*-----------------------------------------------------------------
002220* LINHAS DO RELATORIO DE RESUMO DA INGESTAO (SECAO 1 DO
002230* RUN-REPORT, LAYOUT DE 132 COLUNAS).
002240*-----------------------------------------------------------------
002250 01  WS-REPORT-CARGA.
002260     03  WS-LST-CAB-LINHA.
002270         05  FILLER  PIC X(132) VALUE ALL "=".
002280*
002290     03  WS-LST-CAB-1.
002300         05  FILLER  PIC X(02) VALUE SPACES.
002310         05  FILLER  PIC X(60) VALUE
002320              "SEAP0100 - RESUMO DA INGESTAO DA REMESSA DE ALMOXARIFADO".
002330         05  FILLER  PIC X(60) VALUE SPACES.
002340         05  FILLER  PIC X(10) VALUE "EMISSAO: ".
002350*
002360     03  WS-LST-DET-LIDOS.
002370         05  FILLER  PIC X(02) VALUE SPACES.
002380         05  FILLER  PIC X(30) VALUE "LINHAS LIDAS DA REMESSA....: ".
002390         05  WS-LST-QT-LIDOS         PIC ZZZ.ZZ9.
002400         05  FILLER  PIC X(98) VALUE SPACES.
002410*
002420     03  WS-LST-DET-EMITIDOS.
002430         05  FILLER  PIC X(02) VALUE SPACES.
002440         05  FILLER  PIC X(30) VALUE "ITENS PADRONIZADOS EMITIDOS.: ".
002450         05  WS-LST-QT-EMITIDOS      PIC ZZZ.ZZ9.
002460         05  FILLER  PIC X(98) VALUE SPACES.
002470*
002480     03  WS-LST-DET-REJEITADOS.
002490         05  FILLER  PIC X(02) VALUE SPACES.
002500         05  FILLER  PIC X(30) VALUE "DETALHE SEM CABECALHO (REJ.): ".
002510         05  WS-LST-QT-REJEITADOS    PIC ZZZ.ZZ9.
002520         05  FILLER  PIC X(98) VALUE SPACES.
002530*
002540     03  WS-LST-CAB-FORMA.
002550         05  FILLER  PIC X(02) VALUE SPACES.
002560         05  FILLER  PIC X(40) VALUE
002570              "CONTAGEM DE ITENS EMITIDOS POR FORMA".
002580         05  FILLER  PIC X(90) VALUE SPACES.
002590*
002600     03  WS-LST-DET-FORMA.
002610         05  FILLER  PIC X(02) VALUE SPACES.
002620         05  WS-LST-FORMA-NOME       PIC X(10) VALUE SPACES.
002630         05  FILLER  PIC X(02) VALUE SPACES.
002640         05  WS-LST-FORMA-QTD        PIC ZZZ.ZZ9.
002650         05  FILLER  PIC X(110) VALUE SPACES.
002660*
002670 LINKAGE SECTION.
002680*-----------------------------------------------------------------
002690 01  LK-COM-AREA.
002700     03  LK-MENSAGEM                 PIC X(20).
002710     03  FILLER                        PIC X(05).
002720*-----------------------------------------------------------------
002730 SCREEN SECTION.
002740*-----------------------------------------------------------------
002750 01  SS-CLEAR-SCREEN.
002760     05  BLANK SCREEN.
002770*
002780 01  SS-INPUT-SCREEN.
002790     05  LINE 02 COL 05 VALUE "INGESTAO DA REMESSA DE ALMOXARIFADO".
002800     05  LINE 03 COL 05 VALUE
002810                         "SEAP0100 - Carga da Remessa Noturna".
002820     05  LINE 04 COL 05 VALUE
002830     "------------------------------------------------------------
002840-    "--------------".
002850     05  LINE 06 COL 05 VALUE "CONFIRME O PROCESSAMENTO DA REMESSA".
002860     05  LINE 11 COL 05 VALUE
002870     "------------------------------------------------------------
002880-    "--------------".
002890     05  LINE 12 COL 05 VALUE
002900                     "<S> para confirmar ou <Q> para Sair. ".
002910     05  SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
002920                     USING WS-RESPOSTA-TELA.
002930     05  LINE 13 COL 05 VALUE
002940     "------------------------------------------------------------
002950-    "--------------".
002960*
002970 01  SS-LINHA-DE-MENSAGEM.
002980     05  SS-MENSAGEM             PIC X(50) USING WS-MENSAGEM
002990                                         LINE 14 COL 05.
003000*
003010 01  SS-LIMPA-MENSAGEM.
003020     05  LINE 14 BLANK LINE.
003030*-----------------------------------------------------------------
003040 PROCEDURE DIVISION USING LK-COM-AREA.
003050*-----------------------------------------------------------------
003060 MAIN-PROCEDURE.
003070
003080     PERFORM P100-INICIALIZA THRU P100-FIM.
003090
003100     PERFORM P300-PROCESSA THRU P300-FIM.
003110
003120     PERFORM P900-FIM.
003130
003140 P100-INICIALIZA.
003150
003160     SET WS-FS-REMESSA-OK        TO  TRUE.
003170     SET WS-FS-TRANSITO-OK       TO  TRUE.
003180     SET WS-FS-REPORT-OK         TO  TRUE.
003190     MOVE SPACES                 TO  WS-RESPOSTA-TELA.
003200     MOVE ZERO                   TO  WS-TOTAL-LIDOS
003210                                     WS-TOTAL-EMITIDOS
003220                                     WS-TOTAL-REJ-SEM-CAB
003230                                     WS-CNT-BLOCO
003240                                     WS-CNT-REDONDO
003250                                     WS-CNT-CHAPA
003260                                     WS-CNT-TIRA
003270                                     WS-CNT-QUADRADO
003280                                     WS-CNT-SEXTAVADO
003290                                     WS-SEQ-ITEM.
003300     MOVE SPACES                 TO  WS-GRUPO-TEM-CABECALHO.
003310
003320     PERFORM P110-ABRE-REMESSA   THRU P110-FIM.
003330
003340     PERFORM P120-ABRE-TRANSITO  THRU P120-FIM.
003350
003360     PERFORM P130-ABRE-REPORT    THRU P130-FIM.
003370*
003380 P100-FIM.
003390*
003400 P110-ABRE-REMESSA.
003410*
003420     OPEN INPUT WAREHOUSE-FEED.
003430*
003440     IF NOT WS-FS-REMESSA-OK THEN
003450         STRING "ERRO NA ABERTURA DA REMESSA. FS: "
003460                 WS-FS-REMESSA   INTO WS-MENSAGEM
003470         DISPLAY SS-CLEAR-SCREEN
003480         DISPLAY SS-LINHA-DE-MENSAGEM
003490         ACCEPT WS-PROMPT AT 1401
003500         DISPLAY SS-LIMPA-MENSAGEM
003510         PERFORM P900-FIM
003520     END-IF.
003530*
003540 P110-FIM.
003550*
003560 P120-ABRE-TRANSITO.
003570*
003580     OPEN OUTPUT STOCK-EXTRACT.
003590*
003600     IF NOT WS-FS-TRANSITO-OK THEN
003610         STRING "ERRO NA ABERTURA DO ARQUIVO DE TRANSITO. FS: "
003620                 WS-FS-TRANSITO  INTO WS-MENSAGEM
003630         DISPLAY SS-CLEAR-SCREEN
003640         DISPLAY SS-LINHA-DE-MENSAGEM
003650         ACCEPT WS-PROMPT AT 1401
003660         DISPLAY SS-LIMPA-MENSAGEM
003670         PERFORM P900-FIM
003680     END-IF.
003690*
003700 P120-FIM.
003710*
003720 P130-ABRE-REPORT.
003730*
003740     OPEN OUTPUT RUN-REPORT.
003750*
003760 P130-FIM.
003770*
003780 P300-PROCESSA.
003790*
003800     DISPLAY SS-CLEAR-SCREEN.
003810     DISPLAY SS-INPUT-SCREEN.
003820     ACCEPT  SS-INPUT-SCREEN.
003830*
003840     IF FLAG-GRAVAR THEN
003850         PERFORM P400-PROCESSA-CARGA THRU P400-FIM
003860                                     UNTIL FLAG-EOF
003870
003880         PERFORM P510-INICIALIZA-RELATORIO THRU P510-FIM
003890         PERFORM P520-GERA-RELATORIO       THRU P520-FIM
003900     END-IF.
003910*
003920 P300-FIM.
003930*
003940 P400-PROCESSA-CARGA.
003950
003960     READ WAREHOUSE-FEED INTO WS-REGISTRO-FEED
003970         AT END
003980             SET FLAG-EOF         TO  TRUE
003990         NOT AT END
004000             ADD 1                TO  WS-TOTAL-LIDOS
004010
004020             PERFORM P405-CLASSIFICA-LINHA  THRU P405-FIM
004030
004040             IF LINHA-E-CABECALHO
004050                 PERFORM P410-PROCESSA-CABECALHO THRU P410-FIM
004060             ELSE
004070                 PERFORM P420-PROCESSA-DETALHE   THRU P420-FIM
004080             END-IF
004090     END-READ.
004100*
004110 P400-FIM.
004120*
004130 P405-CLASSIFICA-LINHA.
004140*
004150*    UMA LINHA E CABECALHO QUANDO O TAMANHO VIER EM BRANCO OU O
004160*    NOMEN NAO COMECAR COM "BP-".
004170*
004180     MOVE "S"                    TO  WS-EH-CABECALHO.
004190*
004200     IF WS-SIZE-TEXT NOT = SPACES AND WS-NOMEN-PREFIXO = "BP-"
004210         MOVE "N"                TO  WS-EH-CABECALHO
004220     END-IF.
004230*
004240 P405-FIM.
004250*
004260 P410-PROCESSA-CABECALHO.
004270*
004280     PERFORM P411-EXTRAI-PALAVRAS       THRU P411-FIM.
004290*
004300     PERFORM P412-LOCALIZA-FORMA        THRU P412-FIM.
004310*
004320     PERFORM P413-EXTRAI-GRADE          THRU P413-FIM.
004330*
004340     PERFORM P414-EXTRAI-DIM-EMBUTIDA   THRU P414-FIM.
004350*
004360     MOVE "S"                    TO  WS-GRUPO-TEM-CABECALHO.
004370*
004380 P410-FIM.
004390*
004400 P411-EXTRAI-PALAVRAS.
004410*
004420*    QUEBRA O TEXTO DE NOMENCLATURA EM PALAVRAS SEPARADAS POR
004430*    ESPACO (ATE 10 PALAVRAS DE 15 POSICOES).
004440*
004450     MOVE ZERO                   TO  WS-QTD-TOKENS.
004460     MOVE SPACES                 TO  WS-TOKEN-TAB(1) WS-TOKEN-TAB(2)
004470                                     WS-TOKEN-TAB(3) WS-TOKEN-TAB(4)
004480                                     WS-TOKEN-TAB(5) WS-TOKEN-TAB(6)
004490                                     WS-TOKEN-TAB(7) WS-TOKEN-TAB(8)
004500                                     WS-TOKEN-TAB(9) WS-TOKEN-TAB(10).
004510     MOVE 1                       TO  WS-PONTEIRO-TOKEN.
004520*
004530     PERFORM P411A-PARTE-TOKEN THRU P411A-FIM
004540         UNTIL WS-PONTEIRO-TOKEN > 40 OR WS-QTD-TOKENS = 10.
004550*
004560 P411-FIM.
004570*
004580 P411A-PARTE-TOKEN.
004590*
004600     UNSTRING WS-NOMEN DELIMITED BY ALL SPACE
004610         INTO WS-TOKEN-TAB(WS-QTD-TOKENS + 1)
004620         WITH POINTER WS-PONTEIRO-TOKEN
004630     END-UNSTRING.
004640     IF WS-TOKEN-TAB(WS-QTD-TOKENS + 1) NOT = SPACES
004650         ADD 1                    TO  WS-QTD-TOKENS
004660     END-IF.
004670*
004680 P411A-FIM.
004690*
004700 P412-LOCALIZA-FORMA.
004710*
004720*    PESQUISA AS PALAVRAS-CHAVE NA ORDEM DA REGRA WP-1 (PRIMEIRA
004730*    QUE CASAR COM ALGUMA PALAVRA DO CABECALHO VENCE).
004740*
004750     MOVE ZERO                   TO  WS-POS-FORMA.
004760     MOVE SPACES                 TO  WS-GRUPO-FORMA.
004770*
004780     PERFORM P412A-PESQUISA-FORMA THRU P412A-FIM
004790             VARYING WS-IND-FORMA FROM 1 BY 1
004800             UNTIL WS-IND-FORMA > 8 OR WS-POS-FORMA NOT = ZERO.
004810*
004820     IF WS-POS-FORMA = ZERO
004830         MOVE "BLOCK "            TO  WS-GRUPO-FORMA
004840         MOVE WS-QTD-TOKENS       TO  WS-POS-FORMA
004850         ADD 1                    TO  WS-POS-FORMA
004860     END-IF.
004870*
004880 P412-FIM.
004890*
004900 P412A-PESQUISA-FORMA.
004910*
004920     PERFORM P412B-COMPARA-TOKEN THRU P412B-FIM
004930             VARYING WS-IND-TOKEN FROM 1 BY 1
004940             UNTIL WS-IND-TOKEN > WS-QTD-TOKENS
004950                    OR WS-POS-FORMA NOT = ZERO.
004960*
004970 P412A-FIM.
004980*
004990 P412B-COMPARA-TOKEN.
005000*
005010     IF WS-TOKEN-TAB(WS-IND-TOKEN) =
005020                     WS-FORMA-PALAVRA(WS-IND-FORMA)
005030         MOVE WS-FORMA-COD(WS-IND-FORMA)
005040                             TO  WS-GRUPO-FORMA
005050         MOVE WS-IND-TOKEN  TO  WS-POS-FORMA
005060     END-IF.
005070*
005080 P412B-FIM.
005090*
005100 P413-EXTRAI-GRADE.
005110*
005120*    A GRADE E TUDO O QUE VEM ANTES DA PALAVRA-CHAVE DE FORMA,
005130*    COM AS PALAVRAS SEPARADAS POR UM ESPACO (REGRA WP-3).
005140*
005150     MOVE SPACES                 TO  WS-GRUPO-GRADE.
005160*
005170     PERFORM P413A-JUNTA-PALAVRA THRU P413A-FIM
005180             VARYING WS-IND-TOKEN FROM 1 BY 1
005190             UNTIL WS-IND-TOKEN >= WS-POS-FORMA.
005200*
005210 P413-FIM.
005220*
005230 P413A-JUNTA-PALAVRA.
005240*
005250     IF WS-IND-TOKEN = 1
005260         MOVE WS-TOKEN-TAB(WS-IND-TOKEN) TO WS-GRUPO-GRADE
005270     ELSE
005280         STRING WS-GRUPO-GRADE DELIMITED BY SPACE
005290                 " "          DELIMITED BY SIZE
005300                 WS-TOKEN-TAB(WS-IND-TOKEN) DELIMITED BY SPACE
005310             INTO WS-GRUPO-GRADE
005320     END-IF.
005330*
005340 P413A-FIM.
005350*
005360 P414-EXTRAI-DIM-EMBUTIDA.
005370*
005380*    NUMERO QUE SEGUE A PALAVRA-CHAVE DE FORMA E A DIMENSAO
005390*    EMBUTIDA DO CABECALHO (REGRA WP-2). SE NAO HOUVER, FICA
005400*    ZERO/DESCONHECIDA (REGRA WP-4) - NAO E ERRO.
005410*
005420     MOVE ZERO                   TO  WS-GRUPO-DIM-1 WS-GRUPO-DIM-2.
005430*
005440     IF WS-POS-FORMA < WS-QTD-TOKENS
005450         MOVE WS-TOKEN-TAB(WS-POS-FORMA + 1) TO WS-LKS-TEXTO
005460         CALL "SEAP0900" USING WS-LKS-AREA-TOK
005470*
005480         EVALUATE TRUE
005490             WHEN WS-GRUPO-FORMA = "STRIP "
005500                 MOVE WS-LKS-NUM-1 TO WS-GRUPO-DIM-1
005510                 MOVE WS-LKS-NUM-2 TO WS-GRUPO-DIM-2
005520             WHEN OTHER
005530                 MOVE WS-LKS-NUM-1 TO WS-GRUPO-DIM-1
005540         END-EVALUATE
005550     END-IF.
005560*
005570 P414-FIM.
005580*
005590 P420-PROCESSA-DETALHE.
005600*
005610     IF NOT WS-GRUPO-OK
005620         ADD 1                    TO  WS-TOTAL-REJ-SEM-CAB
005630     ELSE
005640         PERFORM P421-PARSE-DIMENSAO    THRU P421-FIM
005650         PERFORM P425-FORMATA-TAMANHO   THRU P425-FIM
005660         PERFORM P430-GRAVA-ITEM        THRU P430-FIM
005670     END-IF.
005680*
005690 P420-FIM.
005700*
005710 P421-PARSE-DIMENSAO.
005720*
005730*    APLICA A REGRA WP-5: EXTRAI OS NUMEROS DO TAMANHO DO
005740*    DETALHE E COMBINA COM A DIMENSAO EMBUTIDA DO CABECALHO
005750*    CONFORME A FORMA CORRENTE DO GRUPO.
005760*
005770     MOVE ZERO                   TO  WS-DIM-X WS-DIM-Y WS-DIM-Z.
005780     MOVE WS-SIZE-TEXT           TO  WS-LKS-TEXTO.
005790     CALL "SEAP0900" USING WS-LKS-AREA-TOK.
005800*
005810     EVALUATE TRUE
005820         WHEN WS-GRUPO-FORMA = "BLOCK "
005830             EVALUATE WS-LKS-QTD-NUM
005840                 WHEN 3
005850                     MOVE WS-LKS-NUM-1 TO WS-DIM-X
005860                     MOVE WS-LKS-NUM-2 TO WS-DIM-Y
005870                     MOVE WS-LKS-NUM-3 TO WS-DIM-Z
005880                 WHEN 2
005890                     MOVE WS-LKS-NUM-1 TO WS-DIM-X
005900                     MOVE WS-LKS-NUM-2 TO WS-DIM-Y
005910                 WHEN 1
005920                     MOVE WS-LKS-NUM-1 TO WS-DIM-X
005930                 WHEN OTHER
005940                     CONTINUE
005950             END-EVALUATE
005960         WHEN WS-GRUPO-FORMA = "CIRCLE"
005970             IF WS-LKS-QTD-NUM NOT = ZERO
005980                 MOVE WS-LKS-NUM-1 TO WS-DIM-X
005990             END-IF
006000             MOVE WS-GRUPO-DIM-1  TO  WS-DIM-Z
006010         WHEN WS-GRUPO-FORMA = "SHEET "
006020             EVALUATE WS-LKS-QTD-NUM
006030                 WHEN 2
006040                     MOVE WS-LKS-NUM-1 TO WS-DIM-X
006050                     MOVE WS-LKS-NUM-2 TO WS-DIM-Y
006060                 WHEN 1
006070                     MOVE WS-LKS-NUM-1 TO WS-DIM-X
006080                 WHEN OTHER
006090                     CONTINUE
006100             END-EVALUATE
006110             MOVE WS-GRUPO-DIM-1  TO  WS-DIM-Z
006120         WHEN WS-GRUPO-FORMA = "STRIP "
006130             IF WS-LKS-QTD-NUM NOT = ZERO
006140                 MOVE WS-LKS-NUM-1 TO WS-DIM-X
006150             END-IF
006160             IF WS-GRUPO-DIM-1 NOT = ZERO OR
006170                WS-GRUPO-DIM-2 NOT = ZERO
006180                 MOVE WS-GRUPO-DIM-1 TO WS-DIM-Y
006190                 MOVE WS-GRUPO-DIM-2 TO WS-DIM-Z
006200             END-IF
006210         WHEN OTHER
006220             CONTINUE
006230     END-EVALUATE.
006240*
006250 P421-FIM.
006260*
006270 P425-FORMATA-TAMANHO.
006280*
006290*    FORMATA O TEXTO DE TAMANHO DO ITEM (REGRA WP-6), COM AS
006300*    DIMENSOES TRUNCADAS PARA INTEIRO.
006310*
006320     MOVE WS-DIM-X                TO  WS-INT-X.
006330     MOVE WS-DIM-Y                TO  WS-INT-Y.
006340     MOVE WS-DIM-Z                TO  WS-INT-Z.
006350     MOVE SPACES                  TO  WS-TAMANHO-FORMATADO.
006360*
006370     IF WS-INT-X = ZERO
006380         CONTINUE
006390     ELSE
006400         EVALUATE TRUE
006410             WHEN WS-GRUPO-FORMA = "BLOCK "
006420                 IF WS-INT-Z NOT = ZERO
006430                     STRING WS-INT-X " X " WS-INT-Y " X " WS-INT-Z
006440                             DELIMITED BY SIZE
006450                         INTO WS-TAMANHO-FORMATADO
006460                 ELSE
006470                     IF WS-INT-Y NOT = ZERO
006480                         STRING WS-INT-X " X " WS-INT-Y
006490                                 DELIMITED BY SIZE
006500                             INTO WS-TAMANHO-FORMATADO
006510                     ELSE
006520                         MOVE WS-INT-X TO WS-TAMANHO-FORMATADO
006530                     END-IF
006540                 END-IF
006550             WHEN WS-GRUPO-FORMA = "SHEET "
006560                 STRING WS-INT-X " X " WS-INT-Y
006570                         DELIMITED BY SIZE
006580                     INTO WS-TAMANHO-FORMATADO
006590             WHEN OTHER
006600                 MOVE WS-INT-X    TO  WS-TAMANHO-FORMATADO
006610         END-EVALUATE
006620     END-IF.
006630*
006640 P425-FIM.
006650*
006660 P430-GRAVA-ITEM.
006670*
006680     ADD 1                        TO  WS-SEQ-ITEM.
006690*
006700     MOVE SPACES                  TO  FD-ESTQ-ITEM-EXTRACT.
006710     MOVE WS-NOMEN                TO  EI-STOCK-ID OF FD-ESTQ-ITEM-EXTRACT.
006720     MOVE WS-GRUPO-GRADE          TO  EI-GRADE OF FD-ESTQ-ITEM-EXTRACT.
006730     MOVE WS-GRUPO-FORMA          TO  EI-SHAPE OF FD-ESTQ-ITEM-EXTRACT.
006740     MOVE WS-DIM-X                TO  EI-X OF FD-ESTQ-ITEM-EXTRACT.
006750     MOVE WS-DIM-Y                TO  EI-Y OF FD-ESTQ-ITEM-EXTRACT.
006760     MOVE WS-DIM-Z                TO  EI-Z OF FD-ESTQ-ITEM-EXTRACT.
006770*
006780     IF WS-WEIGHT = ZERO
006790         MOVE ZERO                TO  EI-PESO OF FD-ESTQ-ITEM-EXTRACT
006800     ELSE
006810         MOVE WS-WEIGHT           TO  EI-PESO OF FD-ESTQ-ITEM-EXTRACT
006820     END-IF.
006830*
006840     IF WS-QTY = ZERO
006850         MOVE 1                   TO  EI-QTDE OF FD-ESTQ-ITEM-EXTRACT
006860     ELSE
006870         MOVE WS-QTY              TO  EI-QTDE OF FD-ESTQ-ITEM-EXTRACT
006880     END-IF.
006890*
006900     MOVE ZERO                    TO  EI-PRECO OF FD-ESTQ-ITEM-EXTRACT.
006910     SET EI-SITUACAO-ATIVO OF FD-ESTQ-ITEM-EXTRACT TO TRUE.
006920     MOVE WS-SEQ-ITEM             TO  EI-SEQ-CARGA OF FD-ESTQ-ITEM-EXTRACT.
006930*
006940     PERFORM P530-DATA-DO-SISTEMA THRU P530-FIM.
006950*
006960     MOVE WS-ANO-CORRENTE         TO  EI-ANO-CARGA OF FD-ESTQ-ITEM-EXTRACT.
006970     MOVE WS-MES-CORRENTE         TO  EI-MES-CARGA OF FD-ESTQ-ITEM-EXTRACT.
006980     MOVE WS-DIA-CORRENTE         TO  EI-DIA-CARGA OF FD-ESTQ-ITEM-EXTRACT.
006990*
007000     WRITE FD-ESTQ-ITEM-EXTRACT.
007010*
007020     IF WS-FS-TRANSITO-OK
007030         ADD 1                    TO  WS-TOTAL-EMITIDOS
007040         PERFORM P435-CONTA-FORMA THRU P435-FIM
007050     END-IF.
007060*
007070 P430-FIM.
007080*
007090 P435-CONTA-FORMA.
007100*
007110     EVALUATE WS-GRUPO-FORMA
007120         WHEN "BLOCK "
007130             ADD 1                TO  WS-CNT-BLOCO
007140         WHEN "CIRCLE"
007150             ADD 1                TO  WS-CNT-REDONDO
007160         WHEN "SHEET "
007170             ADD 1                TO  WS-CNT-CHAPA
007180         WHEN "STRIP "
007190             ADD 1                TO  WS-CNT-TIRA
007200         WHEN "SQUARE"
007210             ADD 1                TO  WS-CNT-QUADRADO
007220         WHEN "HEX   "
007230             ADD 1                TO  WS-CNT-SEXTAVADO
007240     END-EVALUATE.
007250*
007260 P435-FIM.
007270*
007280 P510-INICIALIZA-RELATORIO.
007290*
007300     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
007310     WRITE FD-REG-REPORT     FROM WS-LST-CAB-1.
007320     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
007330*
007340 P510-FIM.
007350*
007360 P520-GERA-RELATORIO.
007370*
007380     MOVE WS-TOTAL-LIDOS          TO  WS-LST-QT-LIDOS.
007390     WRITE FD-REG-REPORT     FROM WS-LST-DET-LIDOS.
007400*
007410     MOVE WS-TOTAL-EMITIDOS       TO  WS-LST-QT-EMITIDOS.
007420     WRITE FD-REG-REPORT     FROM WS-LST-DET-EMITIDOS.
007430*
007440     MOVE WS-TOTAL-REJ-SEM-CAB    TO  WS-LST-QT-REJEITADOS.
007450     WRITE FD-REG-REPORT     FROM WS-LST-DET-REJEITADOS.
007460*
007470     WRITE FD-REG-REPORT     FROM WS-LST-CAB-FORMA.
007480*
007490     MOVE "BLOCK"                 TO  WS-LST-FORMA-NOME.
007500     MOVE WS-CNT-BLOCO            TO  WS-LST-FORMA-QTD.
007510     WRITE FD-REG-REPORT     FROM WS-LST-DET-FORMA.
007520*
007530     MOVE "CIRCLE"                TO  WS-LST-FORMA-NOME.
007540     MOVE WS-CNT-REDONDO          TO  WS-LST-FORMA-QTD.
007550     WRITE FD-REG-REPORT     FROM WS-LST-DET-FORMA.
007560*
007570     MOVE "SHEET"                 TO  WS-LST-FORMA-NOME.
007580     MOVE WS-CNT-CHAPA            TO  WS-LST-FORMA-QTD.
007590     WRITE FD-REG-REPORT     FROM WS-LST-DET-FORMA.
007600*
007610     MOVE "STRIP"                 TO  WS-LST-FORMA-NOME.
007620     MOVE WS-CNT-TIRA             TO  WS-LST-FORMA-QTD.
007630     WRITE FD-REG-REPORT     FROM WS-LST-DET-FORMA.
007640*
007650     MOVE "SQUARE"                TO  WS-LST-FORMA-NOME.
007660     MOVE WS-CNT-QUADRADO         TO  WS-LST-FORMA-QTD.
007670     WRITE FD-REG-REPORT     FROM WS-LST-DET-FORMA.
007680*
007690     MOVE "HEX"                   TO  WS-LST-FORMA-NOME.
007700     MOVE WS-CNT-SEXTAVADO        TO  WS-LST-FORMA-QTD.
007710     WRITE FD-REG-REPORT     FROM WS-LST-DET-FORMA.
007720*
007730 P520-FIM.
007740*
007750 P530-DATA-DO-SISTEMA.
007760*
007770*    CH-00144 - AJUSTE ANO 2000: ANO DE CARGA GRAVADO COM 4
007780*    DIGITOS A PARTIR DA DATA DO SISTEMA OPERACIONAL.
007790*
007800     ACCEPT  WS-DATA-CORRENTE FROM DATE YYYYMMDD.
007810*
007820 P530-FIM.
007830*
007840 P900-FIM.
007850     CLOSE   WAREHOUSE-FEED
007860             STOCK-EXTRACT
007870             RUN-REPORT.
007880     GOBACK.
007890 END PROGRAM SEAP0100.

000010******************************************************************
000020* PROGRAMA:     SEAP0300
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 04/03/1989
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     CARREGAR O ARQUIVO DE TRANSITO (SAIDA DOS
000100*               PROGRAMAS SEAP0100/SEAP0200) NO MESTRE DE
000110*               ESTOQUE (STOCK-MASTER), INCLUINDO OU SUBSTITUINDO
000120*               O REGISTRO PELA CHAVE DO ITEM.
000130******************************************************************
000140* HISTORICO DE ALTERACOES
000150*-----------------------------------------------------------------
000160* DATA       AUTOR   CHAMADO    DESCRICAO
000170* ---------- ------- ---------- -----------------------------------
000180* 04/03/1989 ARF     CH-00090   VERSAO INICIAL - CARGA DO MESTRE
000190*                               DE ESTOQUE A PARTIR DO TRANSITO.
000200* 19/07/1993 ARF     CH-00101   GERACAO DA CHAVE UNICA DO ITEM
000210*                               (STOCK-ID) NO PROPRIO PROGRAMA DE
000220*                               CARGA EM VEZ DE VIR PRONTA.
000230* 05/12/1998 ARF     CH-00146   AJUSTE ANO 2000 - VERIFICADA A
000240*                               GRAVACAO DA DATA DE CARGA DO ITEM
000250*                               COM 4 DIGITOS DE ANO.
000260* 17/03/1999 JPS     CH-00152   TESTES DE CARGA COM DATA VIRADA
000270*                               PARA O ANO 2000.
000280* 30/10/2002 MFS     CH-00166   PASSOU A SUBSTITUIR (REWRITE) O
000290*                               REGISTRO QUANDO O STOCK-ID JA
000300*                               EXISTIR NO MESTRE, EM VEZ DE
000310*                               REJEITAR O ITEM COMO DUPLICADO.
000320* 12/06/2005 ARF     CH-00177   INCLUIDA A CONTAGEM FINAL DE
000330*                               REGISTROS COM QUANTIDADE MAIOR
000340*                               QUE ZERO NO RESUMO DE CARGA.
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.    SEAP0300.
000390 AUTHOR.        ANDRE RAFFUL.
000400 INSTALLATION.  SIDERURGICA SANTA HELENA.
000410 DATE-WRITTEN.  04/03/1989.
000420 DATE-COMPILED.
000430 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT STOCK-EXTRACT ASSIGN TO
000530         "STOCK-EXTRACT"
000540          ORGANIZATION   IS SEQUENTIAL
000550          ACCESS         IS SEQUENTIAL
000560          FILE STATUS    IS WS-FS-TRANSITO.
000570*
000580     SELECT STOCK-MASTER ASSIGN TO
000590         "STOCK-MASTER"
000600          ORGANIZATION   IS INDEXED
000610          ACCESS         IS RANDOM
000620          RECORD KEY     IS EM-STOCK-ID OF FD-ESTQ-ITEM-MESTRE
000630          FILE STATUS    IS WS-FS-MESTRE.
000640*
000650     SELECT RUN-REPORT ASSIGN TO
000660         "RUN-REPORT"
000670          ORGANIZATION   IS LINE SEQUENTIAL
000680          ACCESS         IS SEQUENTIAL
000690          FILE STATUS    IS WS-FS-REPORT.
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730*-----------------------------------------------------------------
000740 FD  STOCK-EXTRACT.
000750 01  FD-ESTQ-ITEM-EXTRACT.
000760     COPY "EstqItem.cpy"
000770         REPLACING ESTQ-ITEM-MESTRE BY FD-ESTQ-ITEM-EXTRACT.
000780*-----------------------------------------------------------------
000790* MESTRE DE ESTOQUE - CHAVE RENOMEADA PARA EM-STOCK-ID (EM- DE
000800* "ESTOQUE MESTRE") PARA NAO CONFLITAR COM O NOME DO CAMPO NO
000810* REGISTRO DE TRANSITO DENTRO DO MESMO PROGRAMA.
000820*-----------------------------------------------------------------
000830 FD  STOCK-MASTER.
000840 01  FD-ESTQ-ITEM-MESTRE.
000850     COPY "EstqItem.cpy"
000860         REPLACING ESTQ-ITEM-MESTRE  BY  FD-ESTQ-ITEM-MESTRE
000870                   EI-STOCK-ID        BY  EM-STOCK-ID.
000880*
000890 FD  RUN-REPORT.
000900 01  FD-REG-REPORT                   PIC X(132).
000910*-----------------------------------------------------------------
000920 WORKING-STORAGE SECTION.
000930*-----------------------------------------------------------------
000940 01  WS-ITEM-TRANSITO.
000950     05  WS-GRADE                    PIC X(15).
000960     05  WS-SHAPE                    PIC X(06).
000970     05  WS-X                        PIC 9(05)V99.
000980     05  WS-Y                        PIC 9(05)V99.
000990     05  WS-Z                        PIC 9(05)V99.
001000     05  WS-PESO                     PIC 9(06)V99.
001010     05  WS-QTDE                     PIC 9(05)   COMP.
001020*
001030 01  WS-ITEM-TRANSITO-R REDEFINES WS-ITEM-TRANSITO.
001040     05  FILLER                      PIC X(21).
001050     05  WS-DIM-TAB OCCURS 3 TIMES   PIC 9(05)V99.
001060     05  FILLER                      PIC X(08).
001070*-----------------------------------------------------------------
001080* MONTAGEM DA CHAVE UNICA DO ITEM (REGRA DO PASSO 3 DA CARGA):
001090* <GRADE>_<INT X>x<INT Y>x<INT Z>_ROW<N>.
001100*-----------------------------------------------------------------
001110 01  WS-DIM-INTEIRA.
001120     05  WS-INT-X                    PIC 9(05).
001130     05  WS-INT-Y                    PIC 9(05).
001140     05  WS-INT-Z                    PIC 9(05).
001150*
001160 01  WS-NUMERO-LINHA-EDITADO         PIC Z(05)9.
001170 01  WS-CHAVE-MONTADA                PIC X(30) VALUE SPACES.
001180*-----------------------------------------------------------------
001190* VISAO DA CHAVE MONTADA QUEBRADA POR COMPONENTE, USADA NA
001200* MENSAGEM DE ERRO QUANDO O MESTRE JA TEM O STOCK-ID (TRACO DE
001210* DUPLICIDADE NO RESUMO DE CARGA).
001220*-----------------------------------------------------------------
001230 01  WS-CHAVE-MONTADA-R REDEFINES WS-CHAVE-MONTADA.
001240     05  WS-CHAVE-TRACO-GRADE        PIC X(15).
001250     05  FILLER                      PIC X(15).
001260*
001270 01  WS-DATA-CARGA-SISTEMA.
001280     05  WS-ANO-CARGA-SISTEMA        PIC 9(04).
001290     05  WS-MES-CARGA-SISTEMA        PIC 9(02).
001300     05  WS-DIA-CARGA-SISTEMA        PIC 9(02).
001310*
001320 01  WS-DATA-CARGA-SISTEMA-R REDEFINES WS-DATA-CARGA-SISTEMA
001330                                     PIC 9(08).
001340*-----------------------------------------------------------------
001350* TABELA DE CONTAGEM DE REGISTROS MIGRADOS POR FORMA.
001360*-----------------------------------------------------------------
001370 01  WS-TABELA-FORMAS-MIGR.
001380     05  WS-FORMA-ENTRADA OCCURS 6 TIMES.
001390         10  WS-FORMA-COD            PIC X(06).
001400         10  WS-FORMA-QTDE           PIC 9(07)   COMP.
001410 77  WS-IND-FORMA                    PIC 9(02)   COMP.
001420*-----------------------------------------------------------------
001430 01  WS-CONTADORES.
001440     05  WS-TOTAL-LIDOS              PIC 9(07)   COMP.
001450     05  WS-TOTAL-MIGRADOS           PIC 9(07)   COMP.
001460     05  WS-TOTAL-ERROS              PIC 9(05)   COMP.
001470     05  WS-SEQ-LINHA                PIC 9(06)   COMP.
001480     05  WS-TOTAL-COM-ESTOQUE        PIC 9(07)   COMP.
001490*-----------------------------------------------------------------
001500 77  WS-FS-TRANSITO                  PIC X(02).
001510     88  WS-FS-TRANSITO-OK           VALUE "00".
001520*
001530 77  WS-FS-MESTRE                    PIC X(02).
001540     88  WS-FS-MESTRE-OK             VALUE "00".
001550     88  WS-FS-MESTRE-NAO-EXISTE     VALUE "23" "35".
001560     88  WS-FS-MESTRE-DUPLICADO      VALUE "22".
001570*
001580 77  WS-FS-REPORT                    PIC X(02).
001590     88  WS-FS-REPORT-OK             VALUE "00".
001600*
001610 77  WS-FIM-DE-ARQUIVO               PIC X(01) VALUE "N".
001620     88  FLAG-EOF                    VALUE "S".
001630*
001640 77  WS-MENSAGEM                     PIC X(50) VALUE SPACES.
001650*-----------------------------------------------------------------
001660* LINHAS DO RELATORIO DE RESUMO DA CARGA (SECAO 2 DO RUN-REPORT).
001670*-----------------------------------------------------------------
001680 01  WS-REPORT-CARGA.
001690     03  WS-LST-CAB-LINHA.
001700         05  FILLER  PIC X(132) VALUE ALL "=".
001710*
001720     03  WS-LST-CAB-1.
001730         05  FILLER  PIC X(02) VALUE SPACES.
001740         05  FILLER  PIC X(70) VALUE
001750              "SEAP0300 - RESUMO DA CARGA DO MESTRE DE ESTOQUE".
001760         05  FILLER  PIC X(60) VALUE SPACES.
001770*
001780     03  WS-LST-DET-LIDOS.
001790         05  FILLER  PIC X(02) VALUE SPACES.
001800         05  FILLER  PIC X(30) VALUE "ITENS LIDOS DO TRANSITO....: ".
001810         05  WS-LST-QT-LIDOS         PIC ZZZ.ZZ9.
001820         05  FILLER  PIC X(98) VALUE SPACES.
001830*
001840     03  WS-LST-DET-MIGRADOS.
001850         05  FILLER  PIC X(02) VALUE SPACES.
001860         05  FILLER  PIC X(30) VALUE "ITENS GRAVADOS NO MESTRE...: ".
001870         05  WS-LST-QT-MIGRADOS      PIC ZZZ.ZZ9.
001880         05  FILLER  PIC X(98) VALUE SPACES.
001890*
001900     03  WS-LST-DET-ERROS.
001910         05  FILLER  PIC X(02) VALUE SPACES.
001920         05  FILLER  PIC X(30) VALUE "ERROS DE GRAVACAO..........: ".
001930         05  WS-LST-QT-ERROS         PIC ZZZ.ZZ9.
001940         05  FILLER  PIC X(98) VALUE SPACES.
001950*
001960     03  WS-LST-CAB-FORMA.
001970         05  FILLER  PIC X(02) VALUE SPACES.
001980         05  FILLER  PIC X(40) VALUE
001990              "ITENS MIGRADOS POR FORMA".
002000         05  FILLER  PIC X(90) VALUE SPACES.
002010*
002020     03  WS-LST-DET-FORMA.
002030         05  FILLER  PIC X(02) VALUE SPACES.
002040         05  WS-LST-FORMA-NOME       PIC X(10) VALUE SPACES.
002050         05  FILLER  PIC X(02) VALUE SPACES.
002060         05  WS-LST-FORMA-QTD        PIC ZZZ.ZZ9.
002070         05  FILLER  PIC X(110) VALUE SPACES.
002080*
002090     03  WS-LST-DET-VERIFICA.
002100         05  FILLER  PIC X(02) VALUE SPACES.
002110         05  FILLER  PIC X(40) VALUE
002120             "TOTAL DE REGISTROS COM QUANTIDADE > 0..: ".
002130         05  WS-LST-QT-COM-ESTOQUE   PIC ZZZ.ZZ9.
002140         05  FILLER  PIC X(88) VALUE SPACES.
002150*
002160 LINKAGE SECTION.
002170*-----------------------------------------------------------------
002180 01  LK-COM-AREA.
002190     03  LK-MENSAGEM                 PIC X(20).
002200     03  FILLER                        PIC X(05).
002210*-----------------------------------------------------------------
002220 PROCEDURE DIVISION USING LK-COM-AREA.
002230*-----------------------------------------------------------------
002240 MAIN-PROCEDURE.
002250
002260     PERFORM P100-INICIALIZA THRU P100-FIM.
002270
002280     PERFORM P400-PROCESSA-CARGA THRU P400-FIM UNTIL FLAG-EOF.
002290
002300     PERFORM P600-VERIFICA-MESTRE THRU P600-FIM.
002310
002320     PERFORM P700-GERA-RELATORIO THRU P700-FIM.
002330
002340     PERFORM P900-FIM.
002350
002360 P100-INICIALIZA.
002370
002380     SET WS-FS-TRANSITO-OK       TO  TRUE.
002390     SET WS-FS-MESTRE-OK         TO  TRUE.
002400     SET WS-FS-REPORT-OK         TO  TRUE.
002410     MOVE ZERO                   TO  WS-TOTAL-LIDOS
002420                                     WS-TOTAL-MIGRADOS
002430                                     WS-TOTAL-ERROS
002440                                     WS-SEQ-LINHA
002450                                     WS-TOTAL-COM-ESTOQUE.
002460*
002470     MOVE "BLOCK "                TO  WS-FORMA-COD(1).
002480     MOVE "CIRCLE"                TO  WS-FORMA-COD(2).
002490     MOVE "SHEET "                TO  WS-FORMA-COD(3).
002500     MOVE "STRIP "                TO  WS-FORMA-COD(4).
002510     MOVE "SQUARE"                TO  WS-FORMA-COD(5).
002520     MOVE "HEX   "                TO  WS-FORMA-COD(6).
002530     MOVE ZERO                    TO  WS-FORMA-QTDE(1)
002540                                      WS-FORMA-QTDE(2)
002550                                      WS-FORMA-QTDE(3)
002560                                      WS-FORMA-QTDE(4)
002570                                      WS-FORMA-QTDE(5)
002580                                      WS-FORMA-QTDE(6).
002590*
002600     OPEN INPUT  STOCK-EXTRACT.
002610*
002620     OPEN I-O   STOCK-MASTER.
002630     IF WS-FS-MESTRE-NAO-EXISTE
002640         OPEN OUTPUT STOCK-MASTER
002650     END-IF.
002660*
002670     IF NOT WS-FS-MESTRE-OK
002680         STRING "ERRO NA ABERTURA DO MESTRE DE ESTOQUE. FS: "
002690                 WS-FS-MESTRE     INTO WS-MENSAGEM
002700         DISPLAY WS-MENSAGEM
002710         PERFORM P900-FIM
002720     END-IF.
002730*
002740     OPEN OUTPUT RUN-REPORT.
002750*
002760 P100-FIM.
002770*
002780 P400-PROCESSA-CARGA.
002790
002800     READ STOCK-EXTRACT INTO WS-ITEM-TRANSITO
002810         AT END
002820             SET FLAG-EOF         TO  TRUE
002830         NOT AT END
002840             ADD 1                TO  WS-TOTAL-LIDOS
002850             ADD 1                TO  WS-SEQ-LINHA
002860             PERFORM P410-MONTA-CHAVE   THRU P410-FIM
002870             PERFORM P420-GRAVA-MESTRE  THRU P420-FIM
002880     END-READ.
002890*
002900 P400-FIM.
002910*
002920 P410-MONTA-CHAVE.
002930*
002940*    A CHAVE E <GRADE>_<X INTEIRO>x<Y INTEIRO>x<Z INTEIRO>_ROW<N>
002950*    (DIMENSOES TRUNCADAS, SEM CASAS DECIMAIS).
002960*
002970     MOVE WS-X                    TO  WS-INT-X.
002980     MOVE WS-Y                    TO  WS-INT-Y.
002990     MOVE WS-Z                    TO  WS-INT-Z.
003000     MOVE WS-SEQ-LINHA            TO  WS-NUMERO-LINHA-EDITADO.
003010*
003020     MOVE SPACES                  TO  WS-CHAVE-MONTADA.
003030     STRING  WS-GRADE       DELIMITED BY SPACE
003040             "_"            DELIMITED BY SIZE
003050             WS-INT-X       DELIMITED BY SIZE
003060             "x"            DELIMITED BY SIZE
003070             WS-INT-Y       DELIMITED BY SIZE
003080             "x"            DELIMITED BY SIZE
003090             WS-INT-Z       DELIMITED BY SIZE
003100             "_row"         DELIMITED BY SIZE
003110             WS-NUMERO-LINHA-EDITADO DELIMITED BY SIZE
003120         INTO WS-CHAVE-MONTADA.
003130*
003140 P410-FIM.
003150*
003160 P420-GRAVA-MESTRE.
003170*
003180*    REGRA SM-1: INCLUSAO OU SUBSTITUICAO PELA CHAVE DO ITEM. SE
003190*    A CHAVE JA EXISTIR NO MESTRE (FS "22"), O REGISTRO EXISTENTE
003200*    E SUBSTITUIDO (REWRITE) EM VEZ DE REJEITADO (CH-00166).
003210*
003220     MOVE SPACES                  TO  FD-ESTQ-ITEM-MESTRE.
003230     MOVE WS-CHAVE-MONTADA        TO  EM-STOCK-ID.
003240     MOVE WS-GRADE                TO  EI-GRADE OF FD-ESTQ-ITEM-MESTRE.
003250     MOVE WS-SHAPE                TO  EI-SHAPE OF FD-ESTQ-ITEM-MESTRE.
003260     MOVE WS-X                    TO  EI-X OF FD-ESTQ-ITEM-MESTRE.
003270     MOVE WS-Y                    TO  EI-Y OF FD-ESTQ-ITEM-MESTRE.
003280     MOVE WS-Z                    TO  EI-Z OF FD-ESTQ-ITEM-MESTRE.
003290     MOVE WS-PESO                 TO  EI-PESO OF FD-ESTQ-ITEM-MESTRE.
003300     MOVE WS-QTDE                 TO  EI-QTDE OF FD-ESTQ-ITEM-MESTRE.
003310     MOVE ZERO                    TO  EI-PRECO OF FD-ESTQ-ITEM-MESTRE.
003320     SET EI-SITUACAO-ATIVO OF FD-ESTQ-ITEM-MESTRE TO TRUE.
003330     MOVE WS-SEQ-LINHA            TO  EI-SEQ-CARGA OF FD-ESTQ-ITEM-MESTRE.
003340     PERFORM P425-DATA-DO-SISTEMA THRU P425-FIM.
003350*
003360     WRITE FD-ESTQ-ITEM-MESTRE.
003370*
003380     IF WS-FS-MESTRE-DUPLICADO
003390         REWRITE FD-ESTQ-ITEM-MESTRE
003400         STRING "ITEM SUBSTITUIDO NO MESTRE - GRADE "
003410                 WS-CHAVE-TRACO-GRADE    INTO WS-MENSAGEM
003420         DISPLAY WS-MENSAGEM
003430     END-IF.
003440*
003450     IF WS-FS-MESTRE-OK
003460         ADD 1                    TO  WS-TOTAL-MIGRADOS
003470         PERFORM P430-CONTA-FORMA THRU P430-FIM
003480     ELSE
003490         ADD 1                    TO  WS-TOTAL-ERROS
003500     END-IF.
003510*
003520 P420-FIM.
003530*
003540 P425-DATA-DO-SISTEMA.
003550*
003560*    CH-00146 - AJUSTE ANO 2000: ANO DE CARGA GRAVADO COM 4
003570*    DIGITOS A PARTIR DA DATA DO SISTEMA OPERACIONAL.
003580*
003590     ACCEPT  WS-DATA-CARGA-SISTEMA FROM DATE YYYYMMDD.
003600     MOVE WS-ANO-CARGA-SISTEMA    TO  EI-ANO-CARGA OF FD-ESTQ-ITEM-MESTRE.
003610     MOVE WS-MES-CARGA-SISTEMA    TO  EI-MES-CARGA OF FD-ESTQ-ITEM-MESTRE.
003620     MOVE WS-DIA-CARGA-SISTEMA    TO  EI-DIA-CARGA OF FD-ESTQ-ITEM-MESTRE.
003630*
003640 P425-FIM.
003650*
003660 P430-CONTA-FORMA.
003670*
003680     PERFORM P430A-TESTA-FORMA THRU P430A-FIM
003690             VARYING WS-IND-FORMA FROM 1 BY 1
003700             UNTIL WS-IND-FORMA > 6.
003710*
003720 P430-FIM.
003730*
003740 P430A-TESTA-FORMA.
003750*
003760     IF WS-FORMA-COD(WS-IND-FORMA) = WS-SHAPE
003770         ADD 1 TO WS-FORMA-QTDE(WS-IND-FORMA)
003780     END-IF.
003790*
003800 P430A-FIM.
003810*
003820 P600-VERIFICA-MESTRE.
003830*
003840*    CONFERE O MESTRE LENDO-O POR INTEIRO E CONTANDO OS
003850*    REGISTROS COM QUANTIDADE MAIOR QUE ZERO (CH-00177).
003860*
003870     CLOSE     STOCK-MASTER.
003880     OPEN INPUT STOCK-MASTER.
003890*
003900     PERFORM P600A-LE-MESTRE THRU P600A-FIM
003910         UNTIL WS-FS-MESTRE-NAO-EXISTE.
003920*
003930     CLOSE      STOCK-MASTER.
003940*
003950 P600-FIM.
003960*
003970 P600A-LE-MESTRE.
003980*
003990     READ STOCK-MASTER NEXT RECORD
004000         AT END
004010             SET WS-FS-MESTRE-NAO-EXISTE TO TRUE
004020         NOT AT END
004030             IF EI-QTDE OF FD-ESTQ-ITEM-MESTRE > ZERO
004040                 ADD 1 TO WS-TOTAL-COM-ESTOQUE
004050             END-IF
004060     END-READ.
004070*
004080 P600A-FIM.
004090*
004100 P700-GERA-RELATORIO.
004110*
004120     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
004130     WRITE FD-REG-REPORT     FROM WS-LST-CAB-1.
004140     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
004150*
004160     MOVE WS-TOTAL-LIDOS          TO  WS-LST-QT-LIDOS.
004170     WRITE FD-REG-REPORT     FROM WS-LST-DET-LIDOS.
004180*
004190     MOVE WS-TOTAL-MIGRADOS       TO  WS-LST-QT-MIGRADOS.
004200     WRITE FD-REG-REPORT     FROM WS-LST-DET-MIGRADOS.
004210*
004220     MOVE WS-TOTAL-ERROS          TO  WS-LST-QT-ERROS.
004230     WRITE FD-REG-REPORT     FROM WS-LST-DET-ERROS.
004240*
004250     WRITE FD-REG-REPORT     FROM WS-LST-CAB-FORMA.
004260*
004270     PERFORM P700A-IMPRIME-FORMA THRU P700A-FIM
004280             VARYING WS-IND-FORMA FROM 1 BY 1 UNTIL WS-IND-FORMA > 6.
004290*
004300     MOVE WS-TOTAL-COM-ESTOQUE    TO  WS-LST-QT-COM-ESTOQUE.
004310     WRITE FD-REG-REPORT     FROM WS-LST-DET-VERIFICA.
004320*
004330 P700-FIM.
004340*
004350 P700A-IMPRIME-FORMA.
004360*
004370     MOVE WS-FORMA-COD(WS-IND-FORMA)  TO WS-LST-FORMA-NOME.
004380     MOVE WS-FORMA-QTDE(WS-IND-FORMA) TO WS-LST-FORMA-QTD.
004390     WRITE FD-REG-REPORT   FROM WS-LST-DET-FORMA.
004400*
004410 P700A-FIM.
004420*
004430 P900-FIM.
004440     CLOSE   STOCK-EXTRACT
004450             RUN-REPORT.
004460     GOBACK.
004470 END PROGRAM SEAP0300.

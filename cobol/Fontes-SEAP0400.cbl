000010******************************************************************
000020* PROGRAMA:     SEAP0400
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 10/09/1991
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     SELECIONAR NO MESTRE DE ESTOQUE (STOCK-MASTER) OS
000100*               BLOCOS DA GRADE DO PEDIDO (PARTS-ORDER) QUE MELHOR
000110*               ACOMODAM AS PECAS REQUISITADAS, CLASSIFICANDO AS
000120*               VARIANTES POR APROVEITAMENTO VOLUMETRICO.
000130******************************************************************
000140* HISTORICO DE ALTERACOES
000150*-----------------------------------------------------------------
000160* DATA       AUTOR   CHAMADO    DESCRICAO
000170* ---------- ------- ---------- -----------------------------------
000180* 10/09/1991 ARF     CH-00108   VERSAO INICIAL - SELECAO DE BLOCOS
000190*                               POR ENCAIXE EM PRATELEIRA (SHELF
000200*                               COUNT) COM FOLGA DE SERRA (KERF).
000210* 22/04/1994 ARF     CH-00112   PASSOU A TESTAR A GRADE DO BLOCO
000220*                               CONTRA A GRADE DO PEDIDO PELO
000230*                               SUBPROGRAMA SEAP0901 (CASAMENTO
000240*                               FLEXIVEL DE GRADE), EM VEZ DE
000250*                               COMPARACAO EXATA.
000260* 03/12/1998 ARF     CH-00147   AJUSTE ANO 2000 - DATA DE EMISSAO
000270*                               DO RELATORIO GRAVADA COM 4 DIGITOS
000280*                               DE ANO.
000290* 19/02/1999 JPS     CH-00153   TESTES DE SELECAO COM DATA VIRADA
000300*                               PARA O ANO 2000.
000310* 08/07/2004 MFS     CH-00171   LIMITADA A LISTAGEM AS 10 MELHORES
000320*                               VARIANTES (ANTES LISTAVA TODAS AS
000330*                               APROVADAS, RELATORIO FICAVA ENORME
000340*                               EM PEDIDOS COM MUITOS BLOCOS).
000350* 14/03/2007 ARF     CH-00183   INCLUIDA A LINHA DE PECAS
000360*                               REMANESCENTES (NAO ATENDIDAS PELA
000370*                               MELHOR VARIANTE) NO RODAPE.
000380* 02/08/2007 MFS     CH-00184   WS-PC-X/Y/Z E WS-BLC-X/Y/Z (E O
000390*                               REDEFINES WS-BLC-DIM-TAB) ESTAVAM
000400*                               SEM V99 - A FRACAO DE MILIMETRO DA
000410*                               PECA E DO BLOCO ERA TRUNCADA ANTES
000420*                               DO CALCULO DE ENCAIXE (AS-1) E DE
000430*                               APROVEITAMENTO (AS-2). AJUSTADO
000440*                               TAMBEM O PIC DE WS-LST-VAR-PLACED/
000450*                               -UTIL/-WASTE NO RESUMO DE VARIANTES,
000460*                               QUE IMPRIMIA EM CAMPO MAIS ESTREITO
000470*                               DO QUE O LAYOUT PADRAO DO RELATORIO.
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500*-----------------------------------------------------------------
000510 PROGRAM-ID.    SEAP0400.
000520 AUTHOR.        ANDRE RAFFUL.
000530 INSTALLATION.  SIDERURGICA SANTA HELENA.
000540 DATE-WRITTEN.  10/09/1991.
000550 DATE-COMPILED.
000560 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000570*-----------------------------------------------------------------
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT PARTS-ORDER ASSIGN TO
000660         "PARTS-ORDER"
000670          ORGANIZATION   IS LINE SEQUENTIAL
000680          ACCESS         IS SEQUENTIAL
000690          FILE STATUS    IS WS-FS-PEDIDO.
000700*
000710     SELECT STOCK-MASTER ASSIGN TO
000720         "STOCK-MASTER"
000730          ORGANIZATION   IS INDEXED
000740          ACCESS         IS SEQUENTIAL
000750          RECORD KEY     IS EM-STOCK-ID OF FD-ESTQ-ITEM-MESTRE
000760          FILE STATUS    IS WS-FS-MESTRE.
000770*
000780     SELECT RUN-REPORT ASSIGN TO
000790         "RUN-REPORT"
000800          ORGANIZATION   IS LINE SEQUENTIAL
000810          ACCESS         IS SEQUENTIAL
000820          FILE STATUS    IS WS-FS-REPORT.
000830*
000840     SELECT SORT-VARIANTE ASSIGN TO
000850         "SORT-VARIANTE"
000860          ORGANIZATION   IS LINE SEQUENTIAL
000870          ACCESS         IS SEQUENTIAL.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*-----------------------------------------------------------------
000920 FD  PARTS-ORDER.
000930 01  FD-REGISTRO-PEDIDO.
000940     05  PT-PART-ID                  PIC X(20).
000950     05  PT-GRADE                    PIC X(15).
000960     05  PT-X                        PIC 9(05)V99.
000970     05  PT-Y                        PIC 9(05)V99.
000980     05  PT-Z                        PIC 9(05)V99.
000990     05  PT-QTY                      PIC 9(05).
001000     05  FILLER                      PIC X(05).
001010*-----------------------------------------------------------------
001020* MESTRE DE ESTOQUE - CHAVE RENOMEADA PARA EM-STOCK-ID, PADRAO JA
001030* ADOTADO EM SEAP0300 PARA O MESMO COPYBOOK.
001040*-----------------------------------------------------------------
001050 FD  STOCK-MASTER.
001060 01  FD-ESTQ-ITEM-MESTRE.
001070     COPY "EstqItem.cpy"
001080         REPLACING ESTQ-ITEM-MESTRE  BY  FD-ESTQ-ITEM-MESTRE
001090                   EI-STOCK-ID        BY  EM-STOCK-ID.
001100*
001110 FD  RUN-REPORT.
001120 01  FD-REG-REPORT                   PIC X(132).
001130*
001140 SD  SORT-VARIANTE.
001150 01  REGISTRO-VARIANTE.
001160     05  SD-STOCK-ID                 PIC X(30).
001170     05  SD-GRADE                    PIC X(15).
001180     05  SD-DIM-X                    PIC 9(05).
001190     05  SD-DIM-Y                    PIC 9(05).
001200     05  SD-DIM-Z                    PIC 9(05).
001210     05  SD-PLACED                   PIC 9(05)   COMP.
001220     05  SD-UTIL                     PIC 9(03)V99.
001230     05  SD-WASTE                    PIC 9(03)V99.
001240*-----------------------------------------------------------------
001250 WORKING-STORAGE SECTION.
001260*-----------------------------------------------------------------
001270* TABELA DE PECAS DO PEDIDO, CARREGADA POR INTEIRO ANTES DA
001280* VARREDURA DO MESTRE, POIS CADA BLOCO CANDIDATO E AVALIADO
001290* CONTRA TODAS AS PECAS DO PEDIDO (REGRA AS-1).
001300* WS-PC-X/Y/Z FICAM EM 9(05)V99 (CH-00184) - O PEDIDO TRAZ A
001310* FRACAO DE MILIMETRO (PT-X/Y/Z) E ELA ENTRA NO CALCULO DE
001320* ENCAIXE, NAO SO NA IMPRESSAO.
001330*-----------------------------------------------------------------
001340 01  WS-TABELA-PECAS.
001350     05  WS-PECA-ITEM OCCURS 20 TIMES.
001360         10  WS-PC-PART-ID           PIC X(20).
001370         10  WS-PC-GRADE             PIC X(15).
001380         10  WS-PC-X                 PIC 9(05)V99.
001390         10  WS-PC-Y                 PIC 9(05)V99.
001400         10  WS-PC-Z                 PIC 9(05)V99.
001410         10  WS-PC-QTDE-PEDIDA       PIC 9(05)   COMP.
001420         10  WS-PC-VOLUME            PIC 9(15)   COMP.
001430         10  WS-PC-COLOCADA          PIC 9(05)   COMP.
001440*
001450 77  WS-IND-PECA                     PIC 9(02)   COMP.
001460 77  WS-QTD-PECAS                    PIC 9(02)   COMP.
001470 77  WS-ALGUEM-COLOCOU               PIC X(01).
001480     88  WS-PECA-JA-COLOCADA         VALUE "S".
001490     88  WS-NENHUMA-COLOCADA         VALUE "N".
001500*-----------------------------------------------------------------
001510* GRADE ALVO DO PEDIDO (TOMADA DA PRIMEIRA PECA LIDA) E KERF
001520* PADRAO DA SERRA (REGRA AS-5).
001530*-----------------------------------------------------------------
001540 01  WS-GRADE-ALVO                   PIC X(15)   VALUE SPACES.
001550 77  WS-KERF-PADRAO                  PIC 9(03)V99 VALUE 5.00.
001560*-----------------------------------------------------------------
001570* AREA DE TRABALHO DO BLOCO CANDIDATO CORRENTE E DAS CONTAGENS
001580* DE ENCAIXE POR EIXO (REGRA AS-1 - SHELF COUNT COM KERF).
001590* WS-BLC-X/Y/Z TAMBEM EM 9(05)V99 (CH-00184), MESMO MOTIVO - O
001600* MESTRE DE ESTOQUE GUARDA A FRACAO DE MILIMETRO EM EI-X/Y/Z.
001610*-----------------------------------------------------------------
001620 01  WS-BLOCO-CORRENTE.
001630     05  WS-BLC-STOCK-ID             PIC X(30).
001640     05  WS-BLC-GRADE                PIC X(15).
001650     05  WS-BLC-X                    PIC 9(05)V99.
001660     05  WS-BLC-Y                    PIC 9(05)V99.
001670     05  WS-BLC-Z                    PIC 9(05)V99.
001680     05  WS-BLC-VOLUME               PIC 9(15)   COMP.
001690*
001700 01  WS-BLOCO-CORRENTE-R REDEFINES WS-BLOCO-CORRENTE.
001710     05  FILLER                      PIC X(30).
001720     05  FILLER                      PIC X(15).
001730     05  WS-BLC-DIM-TAB OCCURS 3 TIMES PIC 9(05)V99.
001740     05  FILLER                      PIC X(15).
001750*
001760 01  WS-CONTAGEM-ENCAIXE.
001770     05  WS-QT-EIXOS.
001780         10  WS-QT-EIXO-X            PIC 9(05)   COMP.
001790         10  WS-QT-EIXO-Y            PIC 9(05)   COMP.
001800         10  WS-QT-EIXO-Z            PIC 9(05)   COMP.
001810     05  WS-QT-EIXOS-R  REDEFINES  WS-QT-EIXOS.
001820         10  WS-QT-EIXO-TAB  OCCURS 3 TIMES
001830                             PIC 9(05)   COMP.
001840     05  WS-CAPACIDADE-BLOCO         PIC 9(15)   COMP.
001850*
001860 77  WS-VOLUME-COLOCADO              PIC 9(18)   COMP.
001870 77  WS-TOTAL-PLACED-BLOCO           PIC 9(05)   COMP.
001880*-----------------------------------------------------------------
001890* RESULTADO DA VARIANTE CORRENTE, MOVIDO PARA O REGISTRO DE SORT
001900* EM P430-LIBERA-VARIANTE.
001910*-----------------------------------------------------------------
001920 01  WS-RESULTADO-VARIANTE.
001930     05  WS-RES-UTIL                 PIC 9(03)V99.
001940     05  WS-RES-WASTE                PIC 9(03)V99.
001950*-----------------------------------------------------------------
001960* CONTRATO DE CHAMADA DO SUBPROGRAMA DE CASAMENTO DE GRADE
001970* (SEAP0901, REGRAS GM-1 A GM-4).
001980*-----------------------------------------------------------------
001990 01  WS-LKS-AREA-GRADE.
002000     05  WS-LKS-GRADE-ALVO           PIC X(15).
002010     05  WS-LKS-GRADE-ITEM           PIC X(15).
002020     05  WS-LKS-RETORNO              PIC 9(01).
002030         88  WS-LKS-GRADE-CASOU      VALUE 1.
002040*
002050 77  WS-QTD-LIDOS-VARIANTE           PIC 9(02)   COMP.
002060*-----------------------------------------------------------------
002070 77  WS-FS-PEDIDO                    PIC X(02).
002080     88  WS-FS-PEDIDO-OK             VALUE "00".
002090*
002100 77  WS-FS-MESTRE                    PIC X(02).
002110     88  WS-FS-MESTRE-OK             VALUE "00".
002120*
002130 77  WS-FS-REPORT                    PIC X(02).
002140     88  WS-FS-REPORT-OK             VALUE "00".
002150*
002160 77  WS-FIM-PEDIDO                   PIC X(01)   VALUE "N".
002170     88  FLAG-EOF-PEDIDO             VALUE "S".
002180*
002190 77  WS-FIM-MESTRE                   PIC X(01)   VALUE "N".
002200     88  FLAG-EOF-MESTRE             VALUE "S".
002210*
002220 77  WS-MENSAGEM                     PIC X(50)   VALUE SPACES.
002230*-----------------------------------------------------------------
002240 01  WS-CONTADORES.
002250     05  WS-TOTAL-PECAS-QTDE         PIC 9(07)   COMP.
002260     05  WS-TOTAL-TESTADOS           PIC 9(07)   COMP.
002270     05  WS-TOTAL-COM-ENCAIXE        PIC 9(07)   COMP.
002280     05  WS-TOTAL-PLACED-MELHOR      PIC 9(05)   COMP.
002290     05  WS-TOTAL-PLACED-LISTADO     PIC 9(07)   COMP.
002300     05  WS-RESTANTE                 PIC 9(07)   COMP.
002310*-----------------------------------------------------------------
002320 01  WS-DATA-CORRENTE.
002330     05  WS-ANO-CORRENTE             PIC 9(04).
002340     05  WS-MES-CORRENTE             PIC 9(02).
002350     05  WS-DIA-CORRENTE             PIC 9(02).
002360*
002370 01  WS-DATA-CORRENTE-R  REDEFINES WS-DATA-CORRENTE
002380                                      PIC 9(08).
002390*
002400 01  WS-CAB-DT-SIS                   PIC X(10)   VALUE SPACES.
002410*-----------------------------------------------------------------
002420* LINHAS DO RELATORIO DE SELECAO AUTOMATICA DE BLOCOS (SECAO 3
002430* DO RUN-REPORT).
002440*-----------------------------------------------------------------
002450 01  WS-REPORT-SELECAO.
002460     03  WS-LST-CAB-LINHA.
002470         05  FILLER  PIC X(132) VALUE ALL "=".
002480*
002490     03  WS-LST-CAB-1.
002500         05  FILLER  PIC X(02) VALUE SPACES.
002510         05  FILLER  PIC X(46) VALUE
002520              "SEAP0400 - SELECAO AUTOMATICA DE BLOCOS - ".
002530         05  FILLER  PIC X(09) VALUE "EMISSAO: ".
002540         05  WS-LST-DT-EMISSAO       PIC X(10) VALUE SPACES.
002550         05  FILLER  PIC X(65) VALUE SPACES.
002560*
002570     03  WS-LST-DET-GRADE.
002580         05  FILLER  PIC X(02) VALUE SPACES.
002590         05  FILLER  PIC X(20) VALUE "GRADE DO PEDIDO....: ".
002600         05  WS-LST-GRADE-ALVO       PIC X(15) VALUE SPACES.
002610         05  FILLER  PIC X(95) VALUE SPACES.
002620*
002630     03  WS-LST-DET-TESTADOS.
002640         05  FILLER  PIC X(02) VALUE SPACES.
002650         05  FILLER  PIC X(30) VALUE "BLOCOS TESTADOS (MESMA GRADE): ".
002660         05  WS-LST-QT-TESTADOS      PIC ZZZ.ZZ9.
002670         05  FILLER  PIC X(98) VALUE SPACES.
002680*
002690     03  WS-LST-DET-ENCAIXE.
002700         05  FILLER  PIC X(02) VALUE SPACES.
002710         05  FILLER  PIC X(30) VALUE "BLOCOS COM ENCAIXE (>=1 PECA): ".
002720         05  WS-LST-QT-ENCAIXE       PIC ZZZ.ZZ9.
002730         05  FILLER  PIC X(98) VALUE SPACES.
002740*
002750     03  WS-LST-CAB-VAR.
002760         05  FILLER  PIC X(01) VALUE SPACES.
002770         05  FILLER  PIC X(131) VALUE ALL "-".
002780*
002790     03  WS-LST-CAB-VAR-TIT.
002800         05  FILLER  PIC X(01) VALUE SPACES.
002810         05  FILLER  PIC X(30) VALUE "STOCK-ID".
002820         05  FILLER  PIC X(16) VALUE "GRADE".
002830         05  FILLER  PIC X(21) VALUE "DIMENSOES (X x Y x Z)".
002840         05  FILLER  PIC X(08) VALUE "COLOCAD".
002850         05  FILLER  PIC X(09) VALUE "APROVEIT".
002860         05  FILLER  PIC X(08) VALUE "DESCARTE".
002870*
002880     03  WS-LST-DET-VAR.
002890         05  FILLER  PIC X(01) VALUE SPACES.
002900         05  WS-LST-VAR-STOCK-ID     PIC X(30) VALUE SPACES.
002910         05  WS-LST-VAR-GRADE        PIC X(15) VALUE SPACES.
002920         05  FILLER  PIC X(01) VALUE SPACES.
002930         05  WS-LST-VAR-DIMS         PIC X(20) VALUE SPACES.
002940         05  WS-LST-VAR-PLACED       PIC ZZZZZZ9.
002950         05  FILLER  PIC X(02) VALUE SPACES.
002960         05  WS-LST-VAR-UTIL         PIC ZZZZ9.99.
002970         05  FILLER  PIC X(01) VALUE "%".
002980         05  FILLER  PIC X(02) VALUE SPACES.
002990         05  WS-LST-VAR-WASTE        PIC ZZZZ9.99.
003000         05  FILLER  PIC X(01) VALUE "%".
003010*
003020     03  WS-LST-FINAL-0.
003030         05  FILLER  PIC X(02) VALUE SPACES.
003040         05  FILLER  PIC X(50) VALUE
003050              "NENHUM BLOCO DA GRADE COM ENCAIXE DE PECAS".
003060         05  FILLER  PIC X(80) VALUE SPACES.
003070*
003080     03  WS-LST-DET-TOTAL-COLOCADO.
003090         05  FILLER  PIC X(02) VALUE SPACES.
003100         05  FILLER  PIC X(40) VALUE
003110              "TOTAL DE PECAS COLOCADAS (VARIANTES)..: ".
003120         05  WS-LST-QT-PLACED-TOT    PIC ZZZ.ZZ9.
003130         05  FILLER  PIC X(88) VALUE SPACES.
003140*
003150     03  WS-LST-DET-RESTANTE.
003160         05  FILLER  PIC X(02) VALUE SPACES.
003170         05  FILLER  PIC X(40) VALUE
003180              "PECAS REMANESCENTES (MELHOR VARIANTE)..: ".
003190         05  WS-LST-QT-RESTANTE      PIC ZZZ.ZZ9.
003200         05  FILLER  PIC X(88) VALUE SPACES.
003210*
003220 LINKAGE SECTION.
003230*-----------------------------------------------------------------
003240 01  LK-COM-AREA.
003250     03  LK-MENSAGEM                 PIC X(20).
003260     03  FILLER                        PIC X(05).
003270*-----------------------------------------------------------------
003280 PROCEDURE DIVISION USING LK-COM-AREA.
003290*-----------------------------------------------------------------
003300 MAIN-PROCEDURE.
003310
003320     PERFORM P100-INICIALIZA THRU P100-FIM.
003330
003340     PERFORM P200-CARREGA-PECAS THRU P200-FIM UNTIL FLAG-EOF-PEDIDO.
003350
003360     PERFORM P300-SELECIONA THRU P300-FIM.
003370
003380     PERFORM P900-FIM.
003390
003400 P100-INICIALIZA.
003410
003420     SET WS-FS-PEDIDO-OK         TO  TRUE.
003430     SET WS-FS-MESTRE-OK         TO  TRUE.
003440     SET WS-FS-REPORT-OK         TO  TRUE.
003450     SET WS-NENHUMA-COLOCADA     TO  TRUE.
003460     MOVE ZERO                   TO  WS-IND-PECA
003470                                     WS-QTD-PECAS
003480                                     WS-TOTAL-PECAS-QTDE
003490                                     WS-TOTAL-TESTADOS
003500                                     WS-TOTAL-COM-ENCAIXE
003510                                     WS-TOTAL-PLACED-MELHOR
003520                                     WS-TOTAL-PLACED-LISTADO
003530                                     WS-RESTANTE.
003540*
003550     OPEN INPUT  PARTS-ORDER.
003560     IF NOT WS-FS-PEDIDO-OK
003570         STRING "ERRO NA ABERTURA DO ARQUIVO DE PEDIDO. FS: "
003580                 WS-FS-PEDIDO     INTO WS-MENSAGEM
003590         DISPLAY WS-MENSAGEM
003600         PERFORM P900-FIM
003610     END-IF.
003620*
003630     OPEN INPUT  STOCK-MASTER.
003640     IF NOT WS-FS-MESTRE-OK
003650         STRING "ERRO NA ABERTURA DO MESTRE DE ESTOQUE. FS: "
003660                 WS-FS-MESTRE     INTO WS-MENSAGEM
003670         DISPLAY WS-MENSAGEM
003680         PERFORM P900-FIM
003690     END-IF.
003700*
003710     OPEN OUTPUT RUN-REPORT.
003720*
003730 P100-FIM.
003740*
003750 P200-CARREGA-PECAS.
003760*
003770*    LE TODAS AS PECAS DO PEDIDO PARA A TABELA ANTES DA VARREDURA
003780*    DO MESTRE, POIS CADA BLOCO CANDIDATO E AVALIADO CONTRA O
003790*    PEDIDO INTEIRO (REGRA AS-1). A GRADE ALVO E A DA 1A PECA.
003800*
003810     READ PARTS-ORDER INTO FD-REGISTRO-PEDIDO
003820         AT END
003830             SET FLAG-EOF-PEDIDO     TO  TRUE
003840         NOT AT END
003850             ADD 1                   TO  WS-QTD-PECAS
003860             MOVE PT-PART-ID         TO  WS-PC-PART-ID(WS-QTD-PECAS)
003870             MOVE PT-GRADE           TO  WS-PC-GRADE(WS-QTD-PECAS)
003880             MOVE PT-X               TO  WS-PC-X(WS-QTD-PECAS)
003890             MOVE PT-Y               TO  WS-PC-Y(WS-QTD-PECAS)
003900             MOVE PT-Z               TO  WS-PC-Z(WS-QTD-PECAS)
003910             MOVE PT-QTY             TO  WS-PC-QTDE-PEDIDA(WS-QTD-PECAS)
003920             COMPUTE WS-PC-VOLUME(WS-QTD-PECAS) =
003930                     WS-PC-X(WS-QTD-PECAS) * WS-PC-Y(WS-QTD-PECAS)
003940                                            * WS-PC-Z(WS-QTD-PECAS)
003950             ADD PT-QTY              TO  WS-TOTAL-PECAS-QTDE
003960             IF WS-QTD-PECAS = 1
003970                 MOVE PT-GRADE       TO  WS-GRADE-ALVO
003980             END-IF
003990     END-READ.
004000*
004010 P200-FIM.
004020*
004030 P300-SELECIONA.
004040*
004050*    ORDENA AS VARIANTES POR APROVEITAMENTO DECRESCENTE E, EM
004060*    CASO DE EMPATE, POR QUANTIDADE DE PECAS COLOCADAS (AS-3).
004070*
004080     SORT SORT-VARIANTE
004090             ON DESCENDING   KEY SD-UTIL
004100             ON DESCENDING   KEY SD-PLACED
004110         INPUT   PROCEDURE IS P400-FILTRA-ENTRADA
004120                         THRU P400-FIM
004130         OUTPUT  PROCEDURE IS P500-PROCESSA-SAIDA
004140                         THRU P500-FIM.
004150*
004160 P300-FIM.
004170*
004180 P400-FILTRA-ENTRADA.
004190*
004200     PERFORM P410-LE-MESTRE THRU P410-FIM
004210         UNTIL FLAG-EOF-MESTRE.
004220*
004230 P400-FIM.
004240*
004250 P410-LE-MESTRE.
004260*
004270*    SO BLOCO (EI-FORMA-BLOCO) ENTRA NA PRE-SELECAO - O MOTOR DE
004280*    ENCAIXE DA P420-AVALIA-BLOCO SO SABE TESTAR PECAS CONTRA UM
004290*    PARALELEPIPEDO; TIRA/BARRA/VERGALHAO NAO TEM ENCAIXE DE
004300*    PRATELEIRA DEFINIDO E FICAM DE FORA DESTA SELECAO AUTOMATICA.
004310*
004320     READ STOCK-MASTER NEXT RECORD
004330         AT END
004340             SET FLAG-EOF-MESTRE     TO  TRUE
004350         NOT AT END
004360             IF EI-FORMA-BLOCO OF FD-ESTQ-ITEM-MESTRE
004370                 PERFORM P415-TESTA-GRADE THRU P415-FIM
004380             END-IF
004390     END-READ.
004400*
004410 P410-FIM.
004420*
004430 P415-TESTA-GRADE.
004440*
004450*    REGRA GM-1 A GM-4: CASAMENTO FLEXIVEL DE GRADE, DELEGADO AO
004460*    SUBPROGRAMA SEAP0901 (CH-00112).
004470*
004480     MOVE WS-GRADE-ALVO              TO  WS-LKS-GRADE-ALVO.
004490     MOVE EI-GRADE OF FD-ESTQ-ITEM-MESTRE
004500                                      TO  WS-LKS-GRADE-ITEM.
004510     CALL "SEAP0901" USING WS-LKS-AREA-GRADE.
004520*
004530     IF WS-LKS-GRADE-CASOU
004540         ADD 1                        TO  WS-TOTAL-TESTADOS
004550         PERFORM P420-AVALIA-BLOCO    THRU P420-FIM
004560     END-IF.
004570*
004580 P415-FIM.
004590*
004600 P420-AVALIA-BLOCO.
004610*
004620*    REGRA AS-1: CONTAGEM DE ENCAIXE EM PRATELEIRA POR EIXO, COM
004630*    FOLGA DE SERRA (KERF). AS PECAS SAO TESTADAS NA ORDEM DO
004640*    PEDIDO; A PRIMEIRA QUE ENCAIXAR OCUPA O BLOCO INTEIRO, AS
004650*    DEMAIS FICAM EM ZERO (PEDIDOS DE UM SO TIPO SAO EXATOS,
004660*    PEDIDOS MISTOS NUNCA ESTOURAM O VOLUME DO BLOCO).
004670*
004680     MOVE EM-STOCK-ID                TO  WS-BLC-STOCK-ID.
004690     MOVE EI-GRADE OF FD-ESTQ-ITEM-MESTRE  TO  WS-BLC-GRADE.
004700     MOVE EI-X OF FD-ESTQ-ITEM-MESTRE      TO  WS-BLC-X.
004710     MOVE EI-Y OF FD-ESTQ-ITEM-MESTRE      TO  WS-BLC-Y.
004720     MOVE EI-Z OF FD-ESTQ-ITEM-MESTRE      TO  WS-BLC-Z.
004730     COMPUTE WS-BLC-VOLUME = WS-BLC-X * WS-BLC-Y * WS-BLC-Z.
004740*
004750     SET WS-NENHUMA-COLOCADA         TO  TRUE.
004760     MOVE ZERO                       TO  WS-VOLUME-COLOCADO
004770                                         WS-TOTAL-PLACED-BLOCO.
004780*
004790     PERFORM P421-AVALIA-PECA THRU P421-FIM
004800             VARYING WS-IND-PECA FROM 1 BY 1
004810             UNTIL WS-IND-PECA > WS-QTD-PECAS.
004820*
004830     IF WS-TOTAL-PLACED-BLOCO > ZERO
004840         ADD 1                        TO  WS-TOTAL-COM-ENCAIXE
004850         PERFORM P425-CALCULA-APROV   THRU P425-FIM
004860         PERFORM P430-LIBERA-VARIANTE THRU P430-FIM
004870     END-IF.
004880*
004890 P420-FIM.
004900*
004910 P421-AVALIA-PECA.
004920*
004930     MOVE ZERO                       TO  WS-PC-COLOCADA(WS-IND-PECA).
004940*
004950     IF WS-NENHUMA-COLOCADA
004960         COMPUTE WS-QT-EIXO-X =
004970             (WS-BLC-X + WS-KERF-PADRAO) /
004980             (WS-PC-X(WS-IND-PECA) + WS-KERF-PADRAO)
004990         COMPUTE WS-QT-EIXO-Y =
005000             (WS-BLC-Y + WS-KERF-PADRAO) /
005010             (WS-PC-Y(WS-IND-PECA) + WS-KERF-PADRAO)
005020         COMPUTE WS-QT-EIXO-Z =
005030             (WS-BLC-Z + WS-KERF-PADRAO) /
005040             (WS-PC-Z(WS-IND-PECA) + WS-KERF-PADRAO)
005050         COMPUTE WS-CAPACIDADE-BLOCO =
005060             WS-QT-EIXO-X * WS-QT-EIXO-Y * WS-QT-EIXO-Z
005070*
005080         IF WS-CAPACIDADE-BLOCO > WS-PC-QTDE-PEDIDA(WS-IND-PECA)
005090             MOVE WS-PC-QTDE-PEDIDA(WS-IND-PECA)
005100                              TO  WS-PC-COLOCADA(WS-IND-PECA)
005110         ELSE
005120             MOVE WS-CAPACIDADE-BLOCO
005130                              TO  WS-PC-COLOCADA(WS-IND-PECA)
005140         END-IF
005150*
005160         IF WS-PC-COLOCADA(WS-IND-PECA) > ZERO
005170             SET WS-PECA-JA-COLOCADA     TO  TRUE
005180             ADD WS-PC-COLOCADA(WS-IND-PECA)
005190                              TO  WS-TOTAL-PLACED-BLOCO
005200             COMPUTE WS-VOLUME-COLOCADO = WS-VOLUME-COLOCADO +
005210                 (WS-PC-COLOCADA(WS-IND-PECA) *
005220                  WS-PC-VOLUME(WS-IND-PECA))
005230         END-IF
005240     END-IF.
005250*
005260 P421-FIM.
005270*
005280 P425-CALCULA-APROV.
005290*
005300*    REGRA AS-2: APROVEITAMENTO = VOLUME COLOCADO / VOLUME DO
005310*    BLOCO, EM PERCENTUAL COM 2 CASAS DECIMAIS.
005320*
005330     IF WS-BLC-VOLUME > ZERO
005340         COMPUTE WS-RES-UTIL ROUNDED =
005350             (WS-VOLUME-COLOCADO * 100) / WS-BLC-VOLUME
005360     ELSE
005370         MOVE ZERO                   TO  WS-RES-UTIL
005380     END-IF.
005390*
005400     COMPUTE WS-RES-WASTE = 100 - WS-RES-UTIL.
005410*
005420 P425-FIM.
005430*
005440 P430-LIBERA-VARIANTE.
005450*
005460     MOVE SPACES                     TO  REGISTRO-VARIANTE.
005470     MOVE WS-BLC-STOCK-ID             TO  SD-STOCK-ID.
005480     MOVE WS-BLC-GRADE                TO  SD-GRADE.
005490     MOVE WS-BLC-X                    TO  SD-DIM-X.
005500     MOVE WS-BLC-Y                    TO  SD-DIM-Y.
005510     MOVE WS-BLC-Z                    TO  SD-DIM-Z.
005520     MOVE WS-TOTAL-PLACED-BLOCO       TO  SD-PLACED.
005530     MOVE WS-RES-UTIL                 TO  SD-UTIL.
005540     MOVE WS-RES-WASTE                TO  SD-WASTE.
005550*
005560     RELEASE REGISTRO-VARIANTE.
005570*
005580 P430-FIM.
005590*
005600 P500-PROCESSA-SAIDA.
005610*
005620     PERFORM P510-INICIALIZA-REPORT THRU P510-FIM.
005630*
005640     MOVE "N"                        TO  WS-FIM-MESTRE.
005650     MOVE ZERO                       TO  WS-QTD-LIDOS-VARIANTE.
005660*
005670     PERFORM P520-GERA-REPORT THRU P520-FIM
005680         UNTIL FLAG-EOF-MESTRE OR WS-QTD-LIDOS-VARIANTE = 10.
005690*
005700     PERFORM P590-FINALIZA-RELATORIO THRU P590-FIM.
005710*
005720 P500-FIM.
005730*
005740 P510-INICIALIZA-REPORT.
005750*
005760     PERFORM P530-DATA-DO-SISTEMA THRU P530-FIM.
005770*
005780     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
005790     MOVE WS-CAB-DT-SIS              TO  WS-LST-DT-EMISSAO.
005800     WRITE FD-REG-REPORT     FROM WS-LST-CAB-1.
005810     WRITE FD-REG-REPORT     FROM WS-LST-CAB-LINHA.
005820*
005830     MOVE WS-GRADE-ALVO               TO  WS-LST-GRADE-ALVO.
005840     WRITE FD-REG-REPORT     FROM WS-LST-DET-GRADE.
005850*
005860     MOVE WS-TOTAL-TESTADOS           TO  WS-LST-QT-TESTADOS.
005870     WRITE FD-REG-REPORT     FROM WS-LST-DET-TESTADOS.
005880*
005890     MOVE WS-TOTAL-COM-ENCAIXE        TO  WS-LST-QT-ENCAIXE.
005900     WRITE FD-REG-REPORT     FROM WS-LST-DET-ENCAIXE.
005910*
005920     IF WS-TOTAL-COM-ENCAIXE = ZERO
005930         WRITE FD-REG-REPORT  FROM WS-LST-FINAL-0
005940     ELSE
005950         WRITE FD-REG-REPORT  FROM WS-LST-CAB-VAR
005960         WRITE FD-REG-REPORT  FROM WS-LST-CAB-VAR-TIT
005970         WRITE FD-REG-REPORT  FROM WS-LST-CAB-VAR
005980     END-IF.
005990*
006000 P510-FIM.
006010*
006020 P520-GERA-REPORT.
006030*
006040     RETURN SORT-VARIANTE INTO REGISTRO-VARIANTE
006050         AT END
006060             SET FLAG-EOF-MESTRE     TO  TRUE
006070         NOT AT END
006080             ADD 1                    TO  WS-QTD-LIDOS-VARIANTE
006090             PERFORM P525-IMPRIME-VAR THRU P525-FIM
006100     END-RETURN.
006110*
006120 P520-FIM.
006130*
006140 P525-IMPRIME-VAR.
006150*
006160     MOVE SD-STOCK-ID                 TO  WS-LST-VAR-STOCK-ID.
006170     MOVE SD-GRADE                    TO  WS-LST-VAR-GRADE.
006180*
006190     MOVE SPACES                      TO  WS-LST-VAR-DIMS.
006200     STRING  SD-DIM-X DELIMITED BY SIZE
006210             "x"       DELIMITED BY SIZE
006220             SD-DIM-Y DELIMITED BY SIZE
006230             "x"       DELIMITED BY SIZE
006240             SD-DIM-Z DELIMITED BY SIZE
006250         INTO WS-LST-VAR-DIMS.
006260*
006270     MOVE SD-PLACED                   TO  WS-LST-VAR-PLACED.
006280     MOVE SD-UTIL                      TO  WS-LST-VAR-UTIL.
006290     MOVE SD-WASTE                     TO  WS-LST-VAR-WASTE.
006300*
006310     WRITE FD-REG-REPORT   FROM WS-LST-DET-VAR.
006320*
006330     ADD SD-PLACED                    TO  WS-TOTAL-PLACED-LISTADO.
006340*
006350     IF WS-QTD-LIDOS-VARIANTE = 1
006360         MOVE SD-PLACED                TO  WS-TOTAL-PLACED-MELHOR
006370     END-IF.
006380*
006390 P525-FIM.
006400*
006410 P530-DATA-DO-SISTEMA.
006420*
006430     ACCEPT  WS-DATA-CORRENTE FROM DATE YYYYMMDD.
006440*
006450     STRING  WS-DIA-CORRENTE "/"
006460             WS-MES-CORRENTE "/"
006470             WS-ANO-CORRENTE     INTO    WS-CAB-DT-SIS.
006480*
006490 P530-FIM.
006500*
006510 P590-FINALIZA-RELATORIO.
006520*
006530*    REGRA AS-4: PECAS REMANESCENTES = MAXIMO(0, TOTAL PEDIDO -
006540*    COLOCADAS NA MELHOR VARIANTE). SE NENHUMA VARIANTE FOI
006550*    LISTADA, AS PECAS PEDIDAS FICAM TODAS REMANESCENTES.
006560*
006570     IF WS-QTD-LIDOS-VARIANTE > ZERO
006580         MOVE WS-TOTAL-PLACED-LISTADO  TO  WS-LST-QT-PLACED-TOT
006590         WRITE FD-REG-REPORT  FROM WS-LST-CAB-VAR
006600         WRITE FD-REG-REPORT  FROM WS-LST-DET-TOTAL-COLOCADO
006610*
006620         IF WS-TOTAL-PECAS-QTDE > WS-TOTAL-PLACED-MELHOR
006630             COMPUTE WS-RESTANTE =
006640                 WS-TOTAL-PECAS-QTDE - WS-TOTAL-PLACED-MELHOR
006650         ELSE
006660             MOVE ZERO                  TO  WS-RESTANTE
006670         END-IF
006680     ELSE
006690         MOVE WS-TOTAL-PECAS-QTDE       TO  WS-RESTANTE
006700     END-IF.
006710*
006720     MOVE WS-RESTANTE                  TO  WS-LST-QT-RESTANTE.
006730     WRITE FD-REG-REPORT     FROM WS-LST-DET-RESTANTE.
006740*
006750 P590-FIM.
006760*
006770 P900-FIM.
006780     CLOSE   PARTS-ORDER
006790             STOCK-MASTER
006800             RUN-REPORT.
006810     GOBACK.
006820 END PROGRAM SEAP0400.

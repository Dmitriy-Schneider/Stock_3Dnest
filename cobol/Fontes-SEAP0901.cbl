000010******************************************************************
000020* PROGRAMA:     SEAP0901
000030* SISTEMA:      SEA - ESTOQUE DE ACO
000040* AUTOR:        ANDRE RAFFUL
000050* INSTALACAO:   SIDERURGICA SANTA HELENA - CPD CENTRAL
000060* DATA ESCRITA: 22/04/1994
000070* DATA COMPIL.: 99/99/9999
000080* SEGURANCA:    USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE
000090* OBJETIVO:     SUBROTINA COMUM DE CASAMENTO DE GRADE DE ACO ENTRE
000100*               A GRADE ALVO (PEDIDO/CABECALHO DA CARGA) E A GRADE
000110*               DE UM ITEM DO MESTRE DE ESTOQUE, ACEITANDO GRADES
000120*               ESCRITAS DE FORMA ABREVIADA OU COM PALAVRAS A MAIS
000130*               (EX.: "1.2343" CASA COM "1.2343 ESR").
000140******************************************************************
000150* HISTORICO DE ALTERACOES
000160*-----------------------------------------------------------------
000170* DATA       AUTOR   CHAMADO    DESCRICAO
000180* ---------- ------- ---------- -----------------------------------
000190* 22/04/1994 ARF     CH-00112   VERSAO INICIAL - SUBSTITUI A
000200*                               COMPARACAO EXATA DE GRADE USADA
000210*                               ATE ENTAO NA SELECAO DE BLOCOS.
000220* 30/06/1995 ARF     CH-00116   GRADE EM BRANCO DOS DOIS LADOS
000230*                               PASSOU A CASAR (LOTE SEM GRADE
000240*                               DEFINIDA CASA COM BLOCO SEM GRADE
000250*                               DEFINIDA).
000260* 05/12/1998 ARF     CH-00149   AJUSTE ANO 2000 - NENHUM CAMPO DE
000270*                               DATA NESTA SUBROTINA; REVISADA SO
000280*                               POR PRECAUCAO NA VIRADA DO SISTEMA.
000290* 19/02/1999 JPS     CH-00153   TESTES DE CASAMENTO DE GRADE COM
000300*                               DATA DO SISTEMA VIRADA PARA 2000.
000310* 17/09/2001 MFS     CH-00161   INCLUIDO O CASAMENTO POR SUBCON-
000320*                               JUNTO DE PALAVRAS (GRADE ALVO COM
000330*                               MAIS DE UMA PALAVRA, EX. "AISI 304
000340*                               L" CASANDO COM "304 L RECOZIDO").
000350******************************************************************
000360 IDENTIFICATION DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.    SEAP0901.
000390 AUTHOR.        ANDRE RAFFUL.
000400 INSTALLATION.  SIDERURGICA SANTA HELENA.
000410 DATE-WRITTEN.  22/04/1994.
000420 DATE-COMPILED.
000430 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE LOGISTICA/ESTOQUE.
000440*-----------------------------------------------------------------
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490*-----------------------------------------------------------------
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520*-----------------------------------------------------------------
000530* GRADES JA PASSADAS PARA MAIUSCULO, PRONTAS PARA COMPARACAO
000540* (REGRAS GM-1 E GM-2). WS-GRADE-PREP-R E UMA VISAO UNICA DAS
000550* DUAS GRADES, USADA SOMENTE PARA TRACO/DISPLAY DE DEPURACAO.
000560*-----------------------------------------------------------------
000570 01  WS-GRADE-PREP.
000580     05  WS-ALVO-PREP                PIC X(15).
000590     05  WS-ITEM-PREP                PIC X(15).
000600     05  FILLER                      PIC X(05).
000610*
000620 01  WS-GRADE-PREP-R REDEFINES WS-GRADE-PREP.
000630     05  WS-GRADE-PREP-TEXTO         PIC X(35).
000640*-----------------------------------------------------------------
000650* PALAVRAS DA GRADE ALVO E DA GRADE DO ITEM, SEPARADAS POR ESPACO
000660* (REGRAS GM-3 E GM-4). ATE 3 PALAVRAS POR GRADE, SUFICIENTE PARA
000670* AS NOMENCLATURAS DE ACO USADAS NA CASA.
000680*-----------------------------------------------------------------
000690 01  WS-TOKENS-ALVO.
000700     05  WS-ALVO-TOK-1               PIC X(15).
000710     05  WS-ALVO-TOK-2               PIC X(15).
000720     05  WS-ALVO-TOK-3               PIC X(15).
000730     05  FILLER                      PIC X(05).
000740*
000750 01  WS-TOKENS-ALVO-R REDEFINES WS-TOKENS-ALVO.
000760     05  WS-ALVO-TOK-TAB OCCURS 3 TIMES
000770                                     PIC X(15).
000780     05  FILLER                      PIC X(05).
000790*
000800 01  WS-TOKENS-ITEM.
000810     05  WS-ITEM-TOK-1               PIC X(15).
000820     05  WS-ITEM-TOK-2               PIC X(15).
000830     05  WS-ITEM-TOK-3               PIC X(15).
000840     05  FILLER                      PIC X(05).
000850*
000860 01  WS-TOKENS-ITEM-R REDEFINES WS-TOKENS-ITEM.
000870     05  WS-ITEM-TOK-TAB OCCURS 3 TIMES
000880                                     PIC X(15).
000890     05  FILLER                      PIC X(05).
000900*-----------------------------------------------------------------
000910 77  WS-QTD-ALVO                     PIC 9(01)   COMP.
000920 77  WS-QTD-ITEM                     PIC 9(01)   COMP.
000930 77  WS-IND-ALVO                     PIC 9(01)   COMP.
000940 77  WS-TODAS-ACHADAS                PIC X(01).
000950     88  WS-GM4-TODAS-ACHADAS        VALUE "S".
000960     88  WS-GM4-FALTOU               VALUE "N".
000970*-----------------------------------------------------------------
000980 LINKAGE SECTION.
000990*-----------------------------------------------------------------
001000 01  LKS-AREA-GRADE.
001010     05  LKS-GRADE-ALVO              PIC X(15).
001020     05  LKS-GRADE-ITEM              PIC X(15).
001030     05  LKS-RETORNO                 PIC 9(01).
001040         88  LKS-GRADE-CASOU         VALUE 1.
001050*-----------------------------------------------------------------
001060 PROCEDURE DIVISION USING LKS-AREA-GRADE.
001070*-----------------------------------------------------------------
001080 MAIN-PROCEDURE.
001090
001100     PERFORM P100-INICIALIZA         THRU P100-FIM.
001110
001120     IF WS-ALVO-PREP = SPACES OR WS-ITEM-PREP = SPACES
001130         PERFORM P200-TESTA-VAZIO     THRU P200-FIM
001140     ELSE
001150         IF WS-ALVO-PREP = WS-ITEM-PREP
001160             SET LKS-GRADE-CASOU      TO  TRUE
001170         ELSE
001180             PERFORM P300-QUEBRA-TOKENS  THRU P300-FIM
001190             PERFORM P400-TESTA-TOKENS   THRU P400-FIM
001200         END-IF
001210     END-IF.
001220
001230     GOBACK.
001240
001250 P100-INICIALIZA.
001260
001270     MOVE ZERO                   TO  LKS-RETORNO.
001280     MOVE LKS-GRADE-ALVO          TO  WS-ALVO-PREP.
001290     MOVE LKS-GRADE-ITEM          TO  WS-ITEM-PREP.
001300*
001310*    REGRA GM-2: A COMPARACAO NAO FAZ DIFERENCA ENTRE MAIUSCULA E
001320*    MINUSCULA.
001330*
001340     INSPECT WS-ALVO-PREP CONVERTING
001350         "abcdefghijklmnopqrstuvwxyz" TO
001360         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001370     INSPECT WS-ITEM-PREP CONVERTING
001380         "abcdefghijklmnopqrstuvwxyz" TO
001390         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001400
001410 P100-FIM.
001420*
001430 P200-TESTA-VAZIO.
001440*
001450*    REGRA GM-1: GRADE ALVO E GRADE DO ITEM EM BRANCO CASAM ENTRE
001460*    SI; SE SO UMA DAS DUAS ESTIVER EM BRANCO, NAO CASA.
001470*
001480     IF WS-ALVO-PREP = SPACES AND WS-ITEM-PREP = SPACES
001490         SET LKS-GRADE-CASOU          TO  TRUE
001500     END-IF.
001510*
001520 P200-FIM.
001530*
001540 P300-QUEBRA-TOKENS.
001550*
001560*    REGRA GM-3/GM-4: AS GRADES SAO QUEBRADAS EM PALAVRAS SEPARA-
001570*    DAS POR ESPACO (PONTO E HIFEN FICAM DENTRO DA PALAVRA, POIS
001580*    FAZEM PARTE DO NUMERO DA GRADE).
001590*
001600     MOVE SPACES                 TO  WS-ALVO-TOK-1 WS-ALVO-TOK-2
001610                                     WS-ALVO-TOK-3 WS-ITEM-TOK-1
001620                                     WS-ITEM-TOK-2 WS-ITEM-TOK-3.
001630     MOVE ZERO                   TO  WS-QTD-ALVO WS-QTD-ITEM.
001640*
001650     UNSTRING WS-ALVO-PREP DELIMITED BY ALL SPACE
001660         INTO WS-ALVO-TOK-1 WS-ALVO-TOK-2 WS-ALVO-TOK-3
001670         TALLYING IN WS-QTD-ALVO
001680     END-UNSTRING.
001690*
001700     UNSTRING WS-ITEM-PREP DELIMITED BY ALL SPACE
001710         INTO WS-ITEM-TOK-1 WS-ITEM-TOK-2 WS-ITEM-TOK-3
001720         TALLYING IN WS-QTD-ITEM
001730     END-UNSTRING.
001740*
001750 P300-FIM.
001760*
001770 P400-TESTA-TOKENS.
001780*
001790     EVALUATE TRUE
001800         WHEN WS-QTD-ALVO = 1
001810*
001820*            REGRA GM-3: 1A PALAVRA DA GRADE ALVO IGUAL A 1A
001830*            PALAVRA DA GRADE DO ITEM.
001840*
001850             IF WS-ALVO-TOK-1 = WS-ITEM-TOK-1
001860                 SET LKS-GRADE-CASOU  TO  TRUE
001870             END-IF
001880         WHEN WS-QTD-ALVO > 1
001890             PERFORM P410-TESTA-SUBCONJUNTO THRU P410-FIM
001900         WHEN OTHER
001910             CONTINUE
001920     END-EVALUATE.
001930*
001940 P400-FIM.
001950*
001960 P410-TESTA-SUBCONJUNTO.
001970*
001980*    REGRA GM-4: TODAS AS PALAVRAS DA GRADE ALVO TEM DE APARECER
001990*    ENTRE AS PALAVRAS DA GRADE DO ITEM, EM QUALQUER ORDEM.
002000*
002010     SET WS-GM4-TODAS-ACHADAS        TO  TRUE.
002020*
002030     PERFORM P411-TESTA-PALAVRA-ALVO THRU P411-FIM
002040         VARYING WS-IND-ALVO FROM 1 BY 1
002050         UNTIL WS-IND-ALVO > WS-QTD-ALVO OR WS-GM4-FALTOU.
002060*
002070     IF WS-GM4-TODAS-ACHADAS
002080         SET LKS-GRADE-CASOU          TO  TRUE
002090     END-IF.
002100*
002110 P410-FIM.
002120*
002130 P411-TESTA-PALAVRA-ALVO.
002140*
002150     IF WS-ALVO-TOK-TAB(WS-IND-ALVO) = WS-ITEM-TOK-1
002160        OR WS-ALVO-TOK-TAB(WS-IND-ALVO) = WS-ITEM-TOK-2
002170        OR WS-ALVO-TOK-TAB(WS-IND-ALVO) = WS-ITEM-TOK-3
002180         CONTINUE
002190     ELSE
002200         SET WS-GM4-FALTOU           TO  TRUE
002210     END-IF.
002220*
002230 P411-FIM.
002240 END PROGRAM SEAP0901.
